000100*****************************************************************
000200* RESVTRX  -  DAILY RESERVATION TRANSACTION RECORD  (LINE SEQ)
000300* 030196 JWS  ORIGINAL 8-TRANSACTION LAYOUT FOR THE NIGHTLY RUN
000400* 062897 MM   SPLIT TR-DATA INTO PER-CODE REDEFINES SO EDIT COULD
000500*             ADDRESS EACH PAYLOAD BY NAME INSTEAD OF UNSTRING
000600* 100798 AK   ADDED THE 'BD' BUSINESS-DATE PARAMETER LAYOUT,
000700*             TICKET 6410 - FIRST RECORD OF FILE CARRIES RUN DATE
000800*****************************************************************
000900 01  RESV-TRANS-REC.
001000     05  TR-CODE                PIC X(02).
001100         88  TR-BUS-DATE-CARD   VALUE "BD".
001200         88  TR-REGISTER-ROOM   VALUE "RR".
001300         88  TR-REGISTER-GUEST  VALUE "RG".
001400         88  TR-CREATE-RESV     VALUE "CR".
001500         88  TR-CONFIRM-PAY     VALUE "CP".
001600         88  TR-CHECK-IN        VALUE "CI".
001700         88  TR-CHECK-OUT       VALUE "CO".
001800         88  TR-CANCEL          VALUE "CX".
001900         88  TR-EXPIRE          VALUE "EX".
002000     05  TR-KEY                 PIC X(20).
002100     05  TR-DATA                PIC X(150).
002200*
002300* -- LAYOUT FOR THE 'BD' BUSINESS-DATE PARAMETER CARD -----------
002400 01  RESV-TRANS-BUSDATE REDEFINES RESV-TRANS-REC.
002500     05  BD-CODE                PIC X(02).
002600     05  BD-KEY                 PIC X(20).
002700     05  BD-BUSINESS-DATE       PIC 9(08).
002800     05  FILLER                 PIC X(142).
002900*
003000* -- LAYOUT FOR 'RR' REGISTER-ROOM TRANSACTIONS ------------------
003100 01  RESV-TRANS-RR REDEFINES RESV-TRANS-REC.
003200     05  RR-CODE                PIC X(02).
003300     05  RR-ROOM-NUMBER         PIC X(20).
003400     05  RR-ROOM-TYPE           PIC X(10).
003500     05  RR-CAPACITY            PIC 9(02).
003600     05  RR-PRICE-NIGHT         PIC 9(08)V99.
003700     05  RR-AVAILABLE           PIC X(01).
003800     05  FILLER                 PIC X(127).
003900*
004000* -- LAYOUT FOR 'RG' REGISTER/UPDATE-GUEST TRANSACTIONS ----------
004100 01  RESV-TRANS-RG REDEFINES RESV-TRANS-REC.
004200     05  RG-CODE                PIC X(02).
004300     05  RG-DOCUMENT            PIC X(20).
004400     05  RG-FIRST-NAME          PIC X(30).
004500     05  RG-LAST-NAME           PIC X(30).
004600     05  RG-EMAIL               PIC X(40).
004700     05  RG-PHONE               PIC X(20).
004800     05  FILLER                 PIC X(30).
004900*
005000* -- LAYOUT FOR 'CR' CREATE-RESERVATION TRANSACTIONS -------------
005100* NOTE - TR-KEY CARRIES THE EMBEDDED GUEST'S DOCUMENT NUMBER FOR
005200*        CR TRANSACTIONS SO THE 150-BYTE PAYLOAD HOLDS BOTH THE
005300*        GUEST FIELDS AND THE STAY REQUEST WITHOUT AN OVERFLOW
005400*        RECORD.  SEE 4000-PROCESS-CR IN RESVUPDT.
005500 01  RESV-TRANS-CR REDEFINES RESV-TRANS-REC.
005600     05  CR-CODE                PIC X(02).
005700     05  CR-GUEST-DOC           PIC X(20).
005800     05  CR-FIRST-NAME          PIC X(30).
005900     05  CR-LAST-NAME           PIC X(30).
006000     05  CR-EMAIL               PIC X(40).
006100     05  CR-PHONE               PIC X(20).
006200     05  CR-ROOM-NUMBER         PIC X(10).
006300     05  CR-CHECKIN-DATE        PIC 9(08).
006400     05  CR-CHECKOUT-DATE       PIC 9(08).
006500     05  CR-NUM-GUESTS          PIC 9(02).
006600     05  FILLER                 PIC X(02).
006700*
006800* -- LAYOUT FOR 'CP' CONFIRM-PAYMENT TRANSACTIONS ----------------
006900 01  RESV-TRANS-CP REDEFINES RESV-TRANS-REC.
007000     05  CP-CODE                PIC X(02).
007100     05  CP-RSV-NUMBER          PIC X(20).
007200     05  CP-METHOD              PIC X(10).
007300     05  CP-AMOUNT              PIC 9(08)V99.
007400     05  CP-REFERENCE           PIC X(20).
007500     05  FILLER                 PIC X(110).
007600*
007700* -- LAYOUT FOR 'CI'/'CO'/'EX' - KEY ONLY, NO PAYLOAD ------------
007800 01  RESV-TRANS-KEYONLY REDEFINES RESV-TRANS-REC.
007900     05  KO-CODE                PIC X(02).
008000     05  KO-RSV-NUMBER          PIC X(20).
008100     05  FILLER                 PIC X(150).
008200*
008300* -- LAYOUT FOR 'CX' CANCEL TRANSACTIONS -------------------------
008400 01  RESV-TRANS-CX REDEFINES RESV-TRANS-REC.
008500     05  CX-CODE                PIC X(02).
008600     05  CX-RSV-NUMBER          PIC X(20).
008700     05  CX-REASON              PIC X(50).
008800     05  FILLER                 PIC X(100).
