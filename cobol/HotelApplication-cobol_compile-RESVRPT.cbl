000100*****************************************************************
000200* RESVRPT   -  DAILY RESERVATION ACTIVITY REPORT
000300* SECOND JOB STEP OF THE NIGHTLY RESERVATIONS RUN.  READS THE
000400* RESERVATION AND GUEST MASTERS RESVUPDT JUST REFRESHED AND
000500* LISTS TODAY'S ARRIVALS (CONFIRMED, CHECKING IN TODAY) AND
000600* DEPARTURES (ACTIVE, CHECKING OUT TODAY), THEN RE-READS THE
000700* NIGHT'S TRANSACTIONS AND REJECT LOG TO PRINT THE RUN-STATS
000800* BLOCK THE FRONT DESK ASKS FOR EVERY MORNING.
000900*
001000* 022196 JWS  ORIGINAL VERSION, ARRIVALS/DEPARTURES SECTIONS ONLY
001100* 091498 AK   ADDED THE RUN-STATS BLOCK (READ/REJECT COUNTS BY
001200*             TRANSACTION CODE), TICKET 6203
001300* 011999 AK   Y2K REVIEW - RS-CHECKIN-DATE/RS-CHECKOUT-DATE AND
001400*             THE BUSINESS-DATE CARD ARE FULL 8-DIGIT CCYYMMDD,
001500*             NO CHANGE REQUIRED.  SEE MEMO 99-014
001520* 042702 DM   GRAND-TOTAL COUNT WAS ADDED DIRECTLY INTO THE
001540*             EDITED GTL-COUNT-O FIELD - SUM NOW GOES THROUGH A
001560*             COMP WORKING COUNTER LIKE THE AMOUNT DOES, TICKET
001580*             8022
001590* 112602 DM   0010-READ-BUSDATE-CARD READ THE BD CARD INTO THE
001597*             REDEFINES AND THEN TESTED TR-BUS-DATE-CARD QUALIFIED
001604*             BY THE REDEFINES NAME - THAT 88-LEVEL LIVES UNDER
001611*             TR-CODE, NOT BD-CODE, SO IT NEVER RESOLVED.  NOW
001618*             READS PLAIN AND TESTS UNQUALIFIED, TICKET 8221
001625* 020703 DM   3000-WRITE-RUN-STATS TALLIED READ/REJECT COUNTS BY
001632*             TRANSACTION CODE ONLY - FRONT DESK ALSO WANTED
001639*             REJECTS BROKEN OUT BY REASON TEXT.  ADDED A SEARCH-
001646*             OR-INSERT TABLE (WS-REJ-REASON-TABLE) AND A NEW
001653*             REPORT SECTION FOR IT, TICKET 8244
001660* 031403 DM   RUN SWITCHES, ZERO-VAL/ONE-VAL AND THE SINGLE DATE
001667*             FIELDS WERE GROUPED UNDER 01 WS-SWITCHES - CHANGED
001674*             TO STANDALONE 77-LEVELS TO MATCH THE REST OF THE
001681*             SHOP'S PROGRAMS, TICKET 8250
001688*****************************************************************
001700 IDENTIFICATION DIVISION.
001800 PROGRAM-ID.    RESVRPT.
001900 AUTHOR.        A KOWALCZYK.
002000 INSTALLATION.  RESERVATIONS DATA CENTER.
002100 DATE-WRITTEN.  02/21/1996.
002200 DATE-COMPILED.
002300 SECURITY.      COMPANY CONFIDENTIAL - RESERVATIONS DEPT USE ONLY.
002400*
002500 ENVIRONMENT DIVISION.
002600 CONFIGURATION SECTION.
002700 SOURCE-COMPUTER. IBM-390.
002800 OBJECT-COMPUTER. IBM-390.
002900 SPECIAL-NAMES.
003000     C01 IS TOP-OF-FORM.
003100 INPUT-OUTPUT SECTION.
003200 FILE-CONTROL.
003300     SELECT RESV-IN      ASSIGN TO UT-S-RESVIN
003400         FILE STATUS IS RESVIN-STATUS.
003500     SELECT GUEST-IN     ASSIGN TO UT-S-GUESTIN
003600         FILE STATUS IS GUESTIN-STATUS.
003700     SELECT TRANS-IN     ASSIGN TO UT-S-TRANIN
003800         FILE STATUS IS TRANIN-STATUS.
003900     SELECT REJECT-IN    ASSIGN TO UT-S-REJECTIN
004000         FILE STATUS IS REJIN-STATUS.
004100     SELECT REPORT-OUT   ASSIGN TO UT-S-RESVRPT
004200         FILE STATUS IS RPTOUT-STATUS.
004300     SELECT SYSOUT       ASSIGN TO UT-S-SYSOUT
004400         FILE STATUS IS SYSOUT-STATUS.
004500*
004600 DATA DIVISION.
004700 FILE SECTION.
004800 FD  RESV-IN
004900     RECORDING MODE IS F
005000     LABEL RECORDS ARE STANDARD
005100     RECORD CONTAINS 213 CHARACTERS
005200     BLOCK CONTAINS 0 RECORDS.
005300     COPY RESVMSTR.
005400*
005500 FD  GUEST-IN
005600     RECORDING MODE IS F
005700     LABEL RECORDS ARE STANDARD
005800     RECORD CONTAINS 147 CHARACTERS
005900     BLOCK CONTAINS 0 RECORDS.
006000     COPY GSTMSTR.
006100*
006200 FD  TRANS-IN
006300     RECORDING MODE IS F
006400     LABEL RECORDS ARE STANDARD
006500     RECORD CONTAINS 172 CHARACTERS
006600     BLOCK CONTAINS 0 RECORDS.
006700     COPY RESVTRX.
006800*
006900 FD  REJECT-IN
007000     RECORDING MODE IS F
007100     LABEL RECORDS ARE STANDARD
007200     RECORD CONTAINS 132 CHARACTERS
007300     BLOCK CONTAINS 0 RECORDS.
007400 01  REJECT-IN-REC              PIC X(132).
007500 01  REJECT-IN-FIELDS REDEFINES REJECT-IN-REC.
007600     05  REJI-CODE              PIC X(02).
007700     05  REJI-KEY               PIC X(20).
007800     05  REJI-REASON            PIC X(40).
007900     05  FILLER                 PIC X(70).
008000*
008100 FD  REPORT-OUT
008200     RECORDING MODE IS F
008300     LABEL RECORDS ARE STANDARD
008400     RECORD CONTAINS 132 CHARACTERS
008500     BLOCK CONTAINS 0 RECORDS.
008600 01  REPORT-OUT-REC             PIC X(132).
008700*
008800 FD  SYSOUT
008900     RECORDING MODE IS F
009000     LABEL RECORDS ARE STANDARD
009100     RECORD CONTAINS 088 CHARACTERS
009200     BLOCK CONTAINS 0 RECORDS.
009300 01  SYSOUT-REC                 PIC X(088).
009400*
009500 WORKING-STORAGE SECTION.
009600 01  WS-FILE-STATUS-CODES.
009700     05  RESVIN-STATUS          PIC X(02).
009800         88  RESVIN-OK          VALUE "00".
009900         88  RESVIN-EOF         VALUE "10".
010000     05  GUESTIN-STATUS         PIC X(02).
010100         88  GUESTIN-OK         VALUE "00".
010200         88  GUESTIN-EOF        VALUE "10".
010300     05  TRANIN-STATUS          PIC X(02).
010400         88  TRANIN-OK          VALUE "00".
010500         88  TRANIN-EOF         VALUE "10".
010600     05  REJIN-STATUS           PIC X(02).
010700         88  REJIN-OK           VALUE "00".
010800         88  REJIN-EOF          VALUE "10".
010900     05  RPTOUT-STATUS          PIC X(02).
011000         88  RPTOUT-OK          VALUE "00".
011100     05  SYSOUT-STATUS          PIC X(02).
011200         88  SYSOUT-OK          VALUE "00".
011300*
011400 77  WS-MORE-RESV-SW            PIC X(01) VALUE "Y".
011420     88  NO-MORE-RESV           VALUE "N".
011440 77  WS-MORE-TRANS-SW           PIC X(01) VALUE "Y".
011460     88  NO-MORE-TRANS          VALUE "N".
011480 77  WS-MORE-REJECT-SW          PIC X(01) VALUE "Y".
011500     88  NO-MORE-REJECTS        VALUE "N".
011520 77  WS-MORE-GUESTS-SW          PIC X(01) VALUE "Y".
011540     88  NO-MORE-GUESTS         VALUE "N".
011560 77  WS-FOUND-SW                PIC X(01).
011580     88  ITEM-FOUND             VALUE "Y".
011600     88  ITEM-NOT-FOUND         VALUE "N".
012350*
012370 77  WS-SEARCH-DOCUMENT         PIC X(20).
012380 77  WS-GUEST-NAME-WORK         PIC X(61).
012400*
012500 01  WS-COUNTERS.
012600     05  WS-GUEST-COUNT         PIC 9(05) COMP.
012700     05  WS-ARR-COUNT           PIC 9(05) COMP.
012800     05  WS-DEP-COUNT           PIC 9(05) COMP.
012900     05  WS-TRANS-READ          PIC 9(07) COMP.
013000     05  WS-TRANS-REJECTED      PIC 9(07) COMP.
013100     05  WS-TRANS-ACCEPTED      PIC 9(07) COMP.
013200     05  WS-LINES               PIC 9(02) COMP VALUE 99.
013300     05  WS-PAGES               PIC 9(03) COMP VALUE 1.
013400*
013500 77  ZERO-VAL                   PIC 9(01) VALUE ZERO.
013600 77  ONE-VAL                    PIC 9(01) VALUE 1.
013700*
013800 77  WS-BUSINESS-DATE           PIC 9(08).
013900*
014000 01  WS-RUN-TIMESTAMP-WORK.
014100     05  WS-RUN-TS-DATE         PIC 9(08).
014200     05  WS-RUN-TS-TIME         PIC 9(06).
014300 01  WS-RUN-TIMESTAMP REDEFINES WS-RUN-TIMESTAMP-WORK
014400                                PIC 9(14).
014500*
014600 01  WS-GUEST-TABLE.
014700     05  WS-GUEST-ROW OCCURS 2000 TIMES
014800                      INDEXED BY GST-IDX.
014900         10  GTW-DOCUMENT       PIC X(20).
015000         10  GTW-FIRST-NAME     PIC X(30).
015100         10  GTW-LAST-NAME      PIC X(30).
015200         10  FILLER             PIC X(01).
015300*
015400 01  WS-ARR-TABLE.
015500     05  WS-ARR-ROW OCCURS 500 TIMES
015600                    INDEXED BY ARR-IDX.
015700         10  ARRW-RSV-NUMBER    PIC X(12).
015800         10  ARRW-GUEST-DOC     PIC X(20).
015900         10  ARRW-ROOM-NUMBER   PIC X(10).
016000         10  ARRW-CHECKIN-DATE  PIC 9(08).
016100         10  ARRW-NIGHTS        PIC 9(03).
016200         10  ARRW-TOTAL-AMOUNT  PIC 9(08)V99.
016300         10  FILLER             PIC X(05).
016400*
016500 01  WS-DEP-TABLE.
016600     05  WS-DEP-ROW OCCURS 500 TIMES
016700                    INDEXED BY DEP-IDX.
016800         10  DEPW-RSV-NUMBER    PIC X(12).
016900         10  DEPW-GUEST-DOC     PIC X(20).
017000         10  DEPW-ROOM-NUMBER   PIC X(10).
017100         10  DEPW-CHECKOUT-DATE PIC 9(08).
017200         10  DEPW-NIGHTS        PIC 9(03).
017300         10  DEPW-TOTAL-AMOUNT  PIC 9(08)V99.
017400         10  FILLER             PIC X(05).
017500*
017600 01  WS-ARR-TOTAL-AMOUNT        PIC S9(09)V99 COMP-3.
017700 01  WS-DEP-TOTAL-AMOUNT        PIC S9(09)V99 COMP-3.
017800 01  WS-GRAND-TOTAL-AMOUNT      PIC S9(09)V99 COMP-3.
017820 01  WS-GRAND-TOTAL-COUNT       PIC 9(05) COMP.
017900*
018000 01  WS-TRX-STATS-CONST.
018100     05  FILLER PIC X(02) VALUE "RR".
018200     05  FILLER PIC 9(05) VALUE 0.
018300     05  FILLER PIC 9(05) VALUE 0.
018400     05  FILLER PIC X(02) VALUE "RG".
018500     05  FILLER PIC 9(05) VALUE 0.
018600     05  FILLER PIC 9(05) VALUE 0.
018700     05  FILLER PIC X(02) VALUE "CR".
018800     05  FILLER PIC 9(05) VALUE 0.
018900     05  FILLER PIC 9(05) VALUE 0.
019000     05  FILLER PIC X(02) VALUE "CP".
019100     05  FILLER PIC 9(05) VALUE 0.
019200     05  FILLER PIC 9(05) VALUE 0.
019300     05  FILLER PIC X(02) VALUE "CI".
019400     05  FILLER PIC 9(05) VALUE 0.
019500     05  FILLER PIC 9(05) VALUE 0.
019600     05  FILLER PIC X(02) VALUE "CO".
019700     05  FILLER PIC 9(05) VALUE 0.
019800     05  FILLER PIC 9(05) VALUE 0.
019900     05  FILLER PIC X(02) VALUE "CX".
020000     05  FILLER PIC 9(05) VALUE 0.
020100     05  FILLER PIC 9(05) VALUE 0.
020200     05  FILLER PIC X(02) VALUE "EX".
020300     05  FILLER PIC 9(05) VALUE 0.
020400     05  FILLER PIC 9(05) VALUE 0.
020500 01  WS-TRX-STATS-TABLE REDEFINES WS-TRX-STATS-CONST.
020600     05  WS-TRX-STAT-ROW OCCURS 8 TIMES
020700                         INDEXED BY TRX-IDX.
020800         10  WS-TRX-STAT-CODE   PIC X(02).
020900         10  WS-TRX-STAT-READ   PIC 9(05).
021000         10  WS-TRX-STAT-REJ    PIC 9(05).
021100*
021120*    REJECT-REASON TALLY TABLE.  UNLIKE WS-TRX-STATS-TABLE (A
021140*    FIXED SET OF TRANSACTION CODES) THE REASON TEXT ISN'T KNOWN
021160*    UNTIL THE REJECT LOG IS READ, SO THE TABLE IS BUILT AS WE GO,
021180*    PATSRCH-STYLE - SEARCH FOR AN EXISTING ROW, ADD A NEW ONE ON
021200*    AT END.
021220 01  WS-REJ-REASON-COUNT        PIC 9(03) COMP VALUE ZERO.
021240 01  WS-REJ-REASON-TABLE.
021260     05  WS-REJ-REASON-ROW OCCURS 30 TIMES
021280                         INDEXED BY REJR-IDX.
021300         10  WS-REJ-REASON-TEXT PIC X(40).
021320         10  WS-REJ-REASON-CNT  PIC 9(05) COMP.
021340*
021350 01  WS-HDR-REC.
021360     05  FILLER                 PIC X(01) VALUE SPACE.
021370     05  HDR-DATE-O             PIC 9(08).
021380     05  FILLER                 PIC X(10) VALUE SPACES.
021390     05  FILLER                 PIC X(40) VALUE
021400         "DAILY RESERVATION ACTIVITY REPORT".
021410     05  FILLER                 PIC X(06) VALUE "PAGE: ".
021420     05  PAGE-NBR-O             PIC ZZ9.
021430     05  FILLER                 PIC X(60) VALUE SPACES.
021440*
022200 01  WS-SECTION-HDR-ARR.
022300     05  FILLER                 PIC X(01) VALUE SPACE.
022400     05  FILLER                 PIC X(40) VALUE
022500         "*** ARRIVALS DUE IN TODAY ***".
022600     05  FILLER                 PIC X(91) VALUE SPACES.
022700*
022800 01  WS-SECTION-HDR-DEP.
022900     05  FILLER                 PIC X(01) VALUE SPACE.
023000     05  FILLER                 PIC X(40) VALUE
023100         "*** DEPARTURES DUE OUT TODAY ***".
023200     05  FILLER                 PIC X(91) VALUE SPACES.
023300*
023400 01  WS-COLM-HDR-ARR.
023500     05  FILLER                 PIC X(02) VALUE SPACES.
023600     05  FILLER                 PIC X(14) VALUE "RSV-NUMBER".
023700     05  FILLER                 PIC X(32) VALUE "GUEST NAME".
023800     05  FILLER                 PIC X(12) VALUE "ROOM".
023900     05  FILLER                 PIC X(12) VALUE "CHECK-IN".
024000     05  FILLER                 PIC X(08) VALUE "NIGHTS".
024100     05  FILLER                 PIC X(14) VALUE "AMOUNT".
024200     05  FILLER                 PIC X(38) VALUE SPACES.
024300*
024400 01  WS-COLM-HDR-DEP.
024500     05  FILLER                 PIC X(02) VALUE SPACES.
024600     05  FILLER                 PIC X(14) VALUE "RSV-NUMBER".
024700     05  FILLER                 PIC X(32) VALUE "GUEST NAME".
024800     05  FILLER                 PIC X(12) VALUE "ROOM".
024900     05  FILLER                 PIC X(12) VALUE "CHECK-OUT".
025000     05  FILLER                 PIC X(08) VALUE "NIGHTS".
025100     05  FILLER                 PIC X(14) VALUE "AMOUNT".
025200     05  FILLER                 PIC X(38) VALUE SPACES.
025300*
025400 01  WS-ARR-DETAIL-LINE.
025500     05  FILLER                 PIC X(02) VALUE SPACES.
025600     05  ADL-RSV-NUMBER-O       PIC X(12).
025700     05  FILLER                 PIC X(02) VALUE SPACES.
025800     05  ADL-GUEST-NAME-O       PIC X(30).
025900     05  FILLER                 PIC X(02) VALUE SPACES.
026000     05  ADL-ROOM-NUMBER-O      PIC X(10).
026100     05  FILLER                 PIC X(02) VALUE SPACES.
026200     05  ADL-CHECKIN-DATE-O     PIC 9(08).
026300     05  FILLER                 PIC X(02) VALUE SPACES.
026400     05  ADL-NIGHTS-O           PIC ZZ9.
026500     05  FILLER                 PIC X(02) VALUE SPACES.
026600     05  ADL-AMOUNT-O           PIC Z,ZZZ,ZZ9.99.
026700     05  FILLER                 PIC X(45) VALUE SPACES.
026800*
026900 01  WS-DEP-DETAIL-LINE.
027000     05  FILLER                 PIC X(02) VALUE SPACES.
027100     05  DDL-RSV-NUMBER-O       PIC X(12).
027200     05  FILLER                 PIC X(02) VALUE SPACES.
027300     05  DDL-GUEST-NAME-O       PIC X(30).
027400     05  FILLER                 PIC X(02) VALUE SPACES.
027500     05  DDL-ROOM-NUMBER-O      PIC X(10).
027600     05  FILLER                 PIC X(02) VALUE SPACES.
027700     05  DDL-CHECKOUT-DATE-O    PIC 9(08).
027800     05  FILLER                 PIC X(02) VALUE SPACES.
027900     05  DDL-NIGHTS-O           PIC ZZ9.
028000     05  FILLER                 PIC X(02) VALUE SPACES.
028100     05  DDL-AMOUNT-O           PIC Z,ZZZ,ZZ9.99.
028200     05  FILLER                 PIC X(45) VALUE SPACES.
028300*
028400 01  WS-SUBTOTAL-LINE.
028500     05  FILLER                 PIC X(20) VALUE SPACES.
028600     05  FILLER                 PIC X(15) VALUE
028700         "SECTION COUNT: ".
028800     05  STL-COUNT-O            PIC ZZ9.
028900     05  FILLER                 PIC X(05) VALUE SPACES.
029000     05  FILLER                 PIC X(15) VALUE
029100         "SECTION TOTAL: ".
029200     05  STL-AMOUNT-O           PIC Z,ZZZ,ZZ9.99.
029300     05  FILLER                 PIC X(57) VALUE SPACES.
029400*
029500 01  WS-GRAND-TOTAL-LINE.
029600     05  FILLER                 PIC X(15) VALUE SPACES.
029700     05  FILLER                 PIC X(20) VALUE
029800         "GRAND TOTAL COUNT: ".
029900     05  GTL-COUNT-O            PIC ZZZ9.
030000     05  FILLER                 PIC X(05) VALUE SPACES.
030100     05  FILLER                 PIC X(21) VALUE
030200         "GRAND TOTAL AMOUNT: ".
030300     05  GTL-AMOUNT-O           PIC ZZ,ZZZ,ZZ9.99.
030400     05  FILLER                 PIC X(53) VALUE SPACES.
030500*
030600 01  WS-STATS-HDR-LINE.
030700     05  FILLER                 PIC X(01) VALUE SPACE.
030800     05  FILLER                 PIC X(40) VALUE
030900         "*** TRANSACTION RUN STATISTICS ***".
031000     05  FILLER                 PIC X(91) VALUE SPACES.
031100*
031200 01  WS-STATS-COLM-HDR.
031300     05  FILLER                 PIC X(05) VALUE SPACES.
031400     05  FILLER                 PIC X(08) VALUE "CODE".
031500     05  FILLER                 PIC X(10) VALUE "READ".
031600     05  FILLER                 PIC X(12) VALUE "REJECTED".
031700     05  FILLER                 PIC X(12) VALUE "ACCEPTED".
031800     05  FILLER                 PIC X(85) VALUE SPACES.
031900*
032000 01  WS-STATS-DETAIL-LINE.
032100     05  FILLER                 PIC X(05) VALUE SPACES.
032200     05  SDL-CODE-O             PIC X(08).
032300     05  SDL-READ-O             PIC ZZ,ZZ9.
032400     05  FILLER                 PIC X(04) VALUE SPACES.
032500     05  SDL-REJ-O              PIC ZZ,ZZ9.
032600     05  FILLER                 PIC X(06) VALUE SPACES.
032700     05  SDL-ACC-O              PIC ZZ,ZZ9.
032800     05  FILLER                 PIC X(85) VALUE SPACES.
032900*
033000 01  WS-STATS-TOTAL-LINE.
033100     05  FILLER                 PIC X(05) VALUE SPACES.
033200     05  FILLER                 PIC X(08) VALUE "TOTAL".
033300     05  STOT-READ-O            PIC ZZZ,ZZ9.
033400     05  FILLER                 PIC X(03) VALUE SPACES.
033500     05  STOT-REJ-O             PIC ZZZ,ZZ9.
033600     05  FILLER                 PIC X(05) VALUE SPACES.
033700     05  STOT-ACC-O             PIC ZZZ,ZZ9.
033800     05  FILLER                 PIC X(85) VALUE SPACES.
033805*
033810 01  WS-REASON-HDR-LINE.
033815     05  FILLER                 PIC X(01) VALUE SPACE.
033820     05  FILLER                 PIC X(40) VALUE
033825         "*** TRANSACTIONS REJECTED BY REASON ***".
033830     05  FILLER                 PIC X(91) VALUE SPACES.
033835*
033840 01  WS-REASON-COLM-HDR.
033845     05  FILLER                 PIC X(05) VALUE SPACES.
033850     05  FILLER                 PIC X(42) VALUE "REASON".
033855     05  FILLER                 PIC X(12) VALUE "COUNT".
033860     05  FILLER                 PIC X(73) VALUE SPACES.
033865*
033870 01  WS-REASON-DETAIL-LINE.
033875     05  FILLER                 PIC X(05) VALUE SPACES.
033880     05  RDL-REASON-O           PIC X(40).
033885     05  FILLER                 PIC X(02) VALUE SPACES.
033890     05  RDL-COUNT-O            PIC ZZ,ZZ9.
033895     05  FILLER                 PIC X(79) VALUE SPACES.
033898*
034000 01  WS-BLANK-LINE.
034100     05  FILLER                 PIC X(132) VALUE SPACES.
034200*
034300     COPY ABENDREC.
034400*
034500 LINKAGE SECTION.
034600*
034700 PROCEDURE DIVISION.
034800*
034900 0000-MAINLINE.
035000     PERFORM 0000-HOUSEKEEPING THRU 0000-EXIT.
035100     PERFORM 0100-LOAD-RESV-PASS THRU 0100-EXIT
035200         UNTIL NO-MORE-RESV.
035300     PERFORM 2000-WRITE-ARRIVALS-SECTION THRU 2000-EXIT.
035400     PERFORM 2500-WRITE-DEPARTURES-SECTION THRU 2500-EXIT.
035500     PERFORM 2800-WRITE-GRAND-TOTAL THRU 2800-EXIT.
035600     PERFORM 3000-WRITE-RUN-STATS THRU 3000-EXIT.
035700     PERFORM 9900-CLEANUP THRU 9900-EXIT.
035800     GOBACK.
035900 0000-MAINLINE-EXIT.
036000     EXIT.
036100*
036200 0000-HOUSEKEEPING.
036300     OPEN INPUT  RESV-IN, GUEST-IN, TRANS-IN, REJECT-IN.
036400     OPEN OUTPUT REPORT-OUT, SYSOUT.
036500     IF NOT TRANIN-OK
036600         MOVE "0000-HOUSEKEEPING" TO PARA-NAME
036700         MOVE "TRANSACTIONS FILE WOULD NOT OPEN" TO
036800             ABEND-REASON
036900         GO TO 1000-ABEND-RTN.
037000     PERFORM 0010-READ-BUSDATE-CARD THRU 0010-EXIT.
037100     PERFORM 0020-LOAD-ONE-GUEST THRU 0020-EXIT
037200         UNTIL NO-MORE-GUESTS.
037300     PERFORM 0090-READ-NEXT-RESV THRU 0090-EXIT.
037400 0000-EXIT.
037500     EXIT.
037600*
037700 0010-READ-BUSDATE-CARD.
037800     READ TRANS-IN
037900         AT END
038000             MOVE "0010-READ-BUSDATE-CARD" TO PARA-NAME
038100             MOVE "TRANSACTIONS FILE IS EMPTY" TO
038200                 ABEND-REASON
038300             GO TO 1000-ABEND-RTN.
038400     IF NOT TR-BUS-DATE-CARD
038500         MOVE "0010-READ-BUSDATE-CARD" TO PARA-NAME
038600         MOVE "FIRST RECORD IS NOT A BD CARD" TO
038700             ABEND-REASON
038800         GO TO 1000-ABEND-RTN.
038900     MOVE BD-BUSINESS-DATE TO WS-BUSINESS-DATE.
039000 0010-EXIT.
039100     EXIT.
039200*
039300 0020-LOAD-ONE-GUEST.
039400     READ GUEST-IN
039500         AT END
039600             MOVE "N" TO WS-MORE-GUESTS-SW
039700             GO TO 0020-EXIT.
039800     ADD 1 TO WS-GUEST-COUNT.
039900     IF WS-GUEST-COUNT > 2000
040000         MOVE "0020-LOAD-ONE-GUEST" TO PARA-NAME
040100         MOVE "GUEST TABLE CAPACITY EXCEEDED" TO
040200             ABEND-REASON
040300         GO TO 1000-ABEND-RTN.
040400     SET GST-IDX TO WS-GUEST-COUNT.
040500     MOVE GT-DOCUMENT   TO GTW-DOCUMENT (GST-IDX).
040600     MOVE GT-FIRST-NAME TO GTW-FIRST-NAME (GST-IDX).
040700     MOVE GT-LAST-NAME  TO GTW-LAST-NAME (GST-IDX).
040800 0020-EXIT.
040900     EXIT.
041000*
041100 0090-READ-NEXT-RESV.
041200     READ RESV-IN
041300         AT END
041400             MOVE "N" TO WS-MORE-RESV-SW.
041500 0090-EXIT.
041600     EXIT.
041700*
041800 0100-LOAD-RESV-PASS.
041900     IF RS-CONFIRMED AND RS-CHECKIN-DATE = WS-BUSINESS-DATE
042000         PERFORM 0110-ADD-ARRIVAL THRU 0110-EXIT
042100     ELSE
042200         IF RS-ACTIVE AND RS-CHECKOUT-DATE = WS-BUSINESS-DATE
042300             PERFORM 0120-ADD-DEPARTURE THRU 0120-EXIT.
042400     PERFORM 0090-READ-NEXT-RESV THRU 0090-EXIT.
042500 0100-EXIT.
042600     EXIT.
042700*
042800 0110-ADD-ARRIVAL.
042900     ADD 1 TO WS-ARR-COUNT.
043000     IF WS-ARR-COUNT > 500
044000         MOVE "0110-ADD-ARRIVAL" TO PARA-NAME
044100         MOVE "ARRIVALS TABLE CAPACITY EXCEEDED" TO
044200             ABEND-REASON
044300         GO TO 1000-ABEND-RTN.
044400     SET ARR-IDX TO WS-ARR-COUNT.
044500     MOVE RS-NUMBER       TO ARRW-RSV-NUMBER (ARR-IDX).
044600     MOVE RS-GUEST-DOC    TO ARRW-GUEST-DOC (ARR-IDX).
044700     MOVE RS-ROOM-NUMBER  TO ARRW-ROOM-NUMBER (ARR-IDX).
044800     MOVE RS-CHECKIN-DATE TO ARRW-CHECKIN-DATE (ARR-IDX).
044900     MOVE RS-NIGHTS       TO ARRW-NIGHTS (ARR-IDX).
045000     MOVE RS-TOTAL-AMOUNT TO ARRW-TOTAL-AMOUNT (ARR-IDX).
045100     ADD RS-TOTAL-AMOUNT TO WS-ARR-TOTAL-AMOUNT.
045200 0110-EXIT.
045300     EXIT.
045400*
045500 0120-ADD-DEPARTURE.
045600     ADD 1 TO WS-DEP-COUNT.
045700     IF WS-DEP-COUNT > 500
045800         MOVE "0120-ADD-DEPARTURE" TO PARA-NAME
045900         MOVE "DEPARTURES TABLE CAPACITY EXCEEDED" TO
046000             ABEND-REASON
046100         GO TO 1000-ABEND-RTN.
046200     SET DEP-IDX TO WS-DEP-COUNT.
046300     MOVE RS-NUMBER        TO DEPW-RSV-NUMBER (DEP-IDX).
046400     MOVE RS-GUEST-DOC     TO DEPW-GUEST-DOC (DEP-IDX).
046500     MOVE RS-ROOM-NUMBER   TO DEPW-ROOM-NUMBER (DEP-IDX).
046600     MOVE RS-CHECKOUT-DATE TO DEPW-CHECKOUT-DATE (DEP-IDX).
046700     MOVE RS-NIGHTS        TO DEPW-NIGHTS (DEP-IDX).
046800     MOVE RS-TOTAL-AMOUNT  TO DEPW-TOTAL-AMOUNT (DEP-IDX).
046900     ADD RS-TOTAL-AMOUNT TO WS-DEP-TOTAL-AMOUNT.
047000 0120-EXIT.
047100     EXIT.
047200*
047300 0200-FIND-GUEST-NAME.
047400     MOVE "N" TO WS-FOUND-SW.
047500     MOVE SPACES TO WS-GUEST-NAME-WORK.
047600     IF WS-GUEST-COUNT > 0
047700         SET GST-IDX TO 1
047800         SEARCH WS-GUEST-ROW
047900             AT END
048000                 MOVE "N" TO WS-FOUND-SW
048100             WHEN GTW-DOCUMENT (GST-IDX) = WS-SEARCH-DOCUMENT
048200                 MOVE "Y" TO WS-FOUND-SW
048300                 STRING GTW-FIRST-NAME (GST-IDX) DELIMITED
048400                         BY SPACE
048500                     " " DELIMITED BY SIZE
048600                     GTW-LAST-NAME (GST-IDX) DELIMITED BY
048700                         SPACE
048800                     INTO WS-GUEST-NAME-WORK
048900                 END-STRING.
049000 0200-EXIT.
049100     EXIT.
049200*
049300 0600-PAGE-BREAK.
049400     WRITE REPORT-OUT-REC FROM WS-HDR-REC
049500         AFTER ADVANCING TOP-OF-FORM.
049600     ADD 1 TO WS-PAGES.
049700     MOVE ZERO TO WS-LINES.
049800 0600-EXIT.
049900     EXIT.
050000*
050100 0700-CHECK-PAGINATION.
050200     IF WS-LINES > 50
050300         PERFORM 0600-PAGE-BREAK THRU 0600-EXIT.
050400 0700-EXIT.
050500     EXIT.
050600*
050700 2000-WRITE-ARRIVALS-SECTION.
050800     MOVE WS-BUSINESS-DATE TO HDR-DATE-O.
050900     MOVE WS-PAGES TO PAGE-NBR-O.
051000     PERFORM 0600-PAGE-BREAK THRU 0600-EXIT.
051100     WRITE REPORT-OUT-REC FROM WS-SECTION-HDR-ARR
051200         AFTER ADVANCING 2.
051300     WRITE REPORT-OUT-REC FROM WS-COLM-HDR-ARR
051400         AFTER ADVANCING 1.
051500     ADD 3 TO WS-LINES.
051600     IF WS-ARR-COUNT > 0
051700         PERFORM 2100-WRITE-ONE-ARRIVAL THRU 2100-EXIT
051800             VARYING ARR-IDX FROM 1 BY 1
051900             UNTIL ARR-IDX > WS-ARR-COUNT.
052000     MOVE WS-ARR-COUNT TO STL-COUNT-O.
052100     MOVE WS-ARR-TOTAL-AMOUNT TO STL-AMOUNT-O.
052200     WRITE REPORT-OUT-REC FROM WS-SUBTOTAL-LINE
052300         AFTER ADVANCING 2.
052400     ADD 2 TO WS-LINES.
052500 2000-EXIT.
052600     EXIT.
052700*
052800 2100-WRITE-ONE-ARRIVAL.
052900     MOVE ARRW-GUEST-DOC (ARR-IDX) TO WS-SEARCH-DOCUMENT.
053000     PERFORM 0200-FIND-GUEST-NAME THRU 0200-EXIT.
053100     MOVE ARRW-RSV-NUMBER (ARR-IDX)   TO ADL-RSV-NUMBER-O.
053200     MOVE WS-GUEST-NAME-WORK          TO ADL-GUEST-NAME-O.
053300     MOVE ARRW-ROOM-NUMBER (ARR-IDX)  TO ADL-ROOM-NUMBER-O.
053400     MOVE ARRW-CHECKIN-DATE (ARR-IDX) TO ADL-CHECKIN-DATE-O.
053500     MOVE ARRW-NIGHTS (ARR-IDX)       TO ADL-NIGHTS-O.
053600     MOVE ARRW-TOTAL-AMOUNT (ARR-IDX) TO ADL-AMOUNT-O.
053700     WRITE REPORT-OUT-REC FROM WS-ARR-DETAIL-LINE
053800         AFTER ADVANCING 1.
053900     ADD 1 TO WS-LINES.
054000     PERFORM 0700-CHECK-PAGINATION THRU 0700-EXIT.
054100 2100-EXIT.
054200     EXIT.
054300*
054400 2500-WRITE-DEPARTURES-SECTION.
054500     PERFORM 0600-PAGE-BREAK THRU 0600-EXIT.
054600     WRITE REPORT-OUT-REC FROM WS-SECTION-HDR-DEP
054700         AFTER ADVANCING 2.
054800     WRITE REPORT-OUT-REC FROM WS-COLM-HDR-DEP
054900         AFTER ADVANCING 1.
055000     ADD 3 TO WS-LINES.
055100     IF WS-DEP-COUNT > 0
055200         PERFORM 2600-WRITE-ONE-DEPARTURE THRU 2600-EXIT
055300             VARYING DEP-IDX FROM 1 BY 1
055400             UNTIL DEP-IDX > WS-DEP-COUNT.
055500     MOVE WS-DEP-COUNT TO STL-COUNT-O.
055600     MOVE WS-DEP-TOTAL-AMOUNT TO STL-AMOUNT-O.
055700     WRITE REPORT-OUT-REC FROM WS-SUBTOTAL-LINE
055800         AFTER ADVANCING 2.
055900     ADD 2 TO WS-LINES.
056000 2500-EXIT.
056100     EXIT.
056200*
056300 2600-WRITE-ONE-DEPARTURE.
056400     MOVE DEPW-GUEST-DOC (DEP-IDX) TO WS-SEARCH-DOCUMENT.
056500     PERFORM 0200-FIND-GUEST-NAME THRU 0200-EXIT.
056600     MOVE DEPW-RSV-NUMBER (DEP-IDX)    TO DDL-RSV-NUMBER-O.
056700     MOVE WS-GUEST-NAME-WORK           TO DDL-GUEST-NAME-O.
056800     MOVE DEPW-ROOM-NUMBER (DEP-IDX)   TO DDL-ROOM-NUMBER-O.
056900     MOVE DEPW-CHECKOUT-DATE (DEP-IDX) TO
057000         DDL-CHECKOUT-DATE-O.
057100     MOVE DEPW-NIGHTS (DEP-IDX)        TO DDL-NIGHTS-O.
057200     MOVE DEPW-TOTAL-AMOUNT (DEP-IDX)  TO DDL-AMOUNT-O.
057300     WRITE REPORT-OUT-REC FROM WS-DEP-DETAIL-LINE
057400         AFTER ADVANCING 1.
057500     ADD 1 TO WS-LINES.
057600     PERFORM 0700-CHECK-PAGINATION THRU 0700-EXIT.
057700 2600-EXIT.
057800     EXIT.
057900*
058000 2800-WRITE-GRAND-TOTAL.
058100     ADD WS-ARR-TOTAL-AMOUNT WS-DEP-TOTAL-AMOUNT GIVING
058200         WS-GRAND-TOTAL-AMOUNT.
058250     ADD WS-ARR-COUNT WS-DEP-COUNT GIVING
058260         WS-GRAND-TOTAL-COUNT.
058300     MOVE WS-GRAND-TOTAL-COUNT TO GTL-COUNT-O.
058500     MOVE WS-GRAND-TOTAL-AMOUNT TO GTL-AMOUNT-O.
058600     WRITE REPORT-OUT-REC FROM WS-GRAND-TOTAL-LINE
058700         AFTER ADVANCING 2.
058800     ADD 2 TO WS-LINES.
058900 2800-EXIT.
059000     EXIT.
059100*
059200 3000-WRITE-RUN-STATS.
059210     PERFORM 3100-READ-REST-OF-TRANS THRU 3100-EXIT
059220         UNTIL NO-MORE-TRANS.
059230     PERFORM 3200-READ-ONE-REJECT THRU 3200-EXIT
059240         UNTIL NO-MORE-REJECTS.
059250     PERFORM 0600-PAGE-BREAK THRU 0600-EXIT.
059260     WRITE REPORT-OUT-REC FROM WS-STATS-HDR-LINE
059270         AFTER ADVANCING 2.
059280     WRITE REPORT-OUT-REC FROM WS-STATS-COLM-HDR
059290         AFTER ADVANCING 1.
059300     PERFORM 3300-WRITE-ONE-STAT-LINE THRU 3300-EXIT
059310         VARYING TRX-IDX FROM 1 BY 1
059320         UNTIL TRX-IDX > 8.
059330     PERFORM 3400-WRITE-STATS-TOTAL THRU 3400-EXIT.
059340     IF WS-REJ-REASON-COUNT > 0
059350         WRITE REPORT-OUT-REC FROM WS-REASON-HDR-LINE
059360             AFTER ADVANCING 2
059370         WRITE REPORT-OUT-REC FROM WS-REASON-COLM-HDR
059380             AFTER ADVANCING 1
059390         PERFORM 3500-WRITE-ONE-REASON-LINE THRU 3500-EXIT
059400             VARYING REJR-IDX FROM 1 BY 1
059410             UNTIL REJR-IDX > WS-REJ-REASON-COUNT.
059420 3000-EXIT.
059430     EXIT.
059440*
059450 3100-READ-REST-OF-TRANS.
059460     READ TRANS-IN
059470         AT END
059480             MOVE "N" TO WS-MORE-TRANS-SW
059490             GO TO 3100-EXIT.
059500     ADD 1 TO WS-TRANS-READ.
059510     SET TRX-IDX TO 1.
059520     SEARCH WS-TRX-STAT-ROW
059530         AT END
059540             CONTINUE
059550         WHEN WS-TRX-STAT-CODE (TRX-IDX) = TR-CODE
059560             ADD 1 TO WS-TRX-STAT-READ (TRX-IDX).
059570 3100-EXIT.
059580     EXIT.
059590*
059600 3200-READ-ONE-REJECT.
059610     READ REJECT-IN
059620         AT END
059630             MOVE "N" TO WS-MORE-REJECT-SW
059640             GO TO 3200-EXIT.
059650     ADD 1 TO WS-TRANS-REJECTED.
059660     SET TRX-IDX TO 1.
059670     SEARCH WS-TRX-STAT-ROW
059680         AT END
059690             CONTINUE
059700         WHEN WS-TRX-STAT-CODE (TRX-IDX) = REJI-CODE
059710             ADD 1 TO WS-TRX-STAT-REJ (TRX-IDX).
059720     PERFORM 3250-TALLY-REJECT-REASON THRU 3250-EXIT.
059730 3200-EXIT.
059740     EXIT.
059750*
059760*    REJECT-REASON TALLY - PATSRCH-STYLE SEARCH-OR-INSERT SINCE
059770*    THE SET OF REASON TEXTS ISN'T KNOWN UNTIL THE LOG IS READ.
059780 3250-TALLY-REJECT-REASON.
059790     SET REJR-IDX TO 1.
059800     IF WS-REJ-REASON-COUNT = 0
059810         PERFORM 3260-ADD-REJECT-REASON THRU 3260-EXIT
059820         GO TO 3250-EXIT.
059830     SEARCH WS-REJ-REASON-ROW
059840         AT END
059850             PERFORM 3260-ADD-REJECT-REASON THRU 3260-EXIT
059860         WHEN WS-REJ-REASON-TEXT (REJR-IDX) = REJI-REASON
059870             ADD 1 TO WS-REJ-REASON-CNT (REJR-IDX).
059880 3250-EXIT.
059890     EXIT.
059900*
059910 3260-ADD-REJECT-REASON.
059920     IF WS-REJ-REASON-COUNT >= 30
059930         MOVE "3260-ADD-REJECT-REASON" TO PARA-NAME
059940         MOVE "REJECT REASON TABLE FULL" TO ABEND-REASON
059950         GO TO 1000-ABEND-RTN.
059960     ADD 1 TO WS-REJ-REASON-COUNT.
059970     SET REJR-IDX TO WS-REJ-REASON-COUNT.
059980     MOVE REJI-REASON TO WS-REJ-REASON-TEXT (REJR-IDX).
059990     MOVE 1 TO WS-REJ-REASON-CNT (REJR-IDX).
060000 3260-EXIT.
060010     EXIT.
060020*
060030 3300-WRITE-ONE-STAT-LINE.
060040     MOVE WS-TRX-STAT-CODE (TRX-IDX) TO SDL-CODE-O.
060050     MOVE WS-TRX-STAT-READ (TRX-IDX) TO SDL-READ-O.
060060     MOVE WS-TRX-STAT-REJ (TRX-IDX)  TO SDL-REJ-O.
060070     SUBTRACT WS-TRX-STAT-REJ (TRX-IDX) FROM
060080         WS-TRX-STAT-READ (TRX-IDX) GIVING SDL-ACC-O.
060090     WRITE REPORT-OUT-REC FROM WS-STATS-DETAIL-LINE
060100         AFTER ADVANCING 1.
060110     ADD 1 TO WS-LINES.
060120 3300-EXIT.
060130     EXIT.
060140*
060150 3400-WRITE-STATS-TOTAL.
060160     SUBTRACT WS-TRANS-REJECTED FROM WS-TRANS-READ GIVING
060170         WS-TRANS-ACCEPTED.
060180     MOVE WS-TRANS-READ TO STOT-READ-O.
060190     MOVE WS-TRANS-REJECTED TO STOT-REJ-O.
060200     MOVE WS-TRANS-ACCEPTED TO STOT-ACC-O.
060210     WRITE REPORT-OUT-REC FROM WS-STATS-TOTAL-LINE
060220         AFTER ADVANCING 2.
060230     ADD 2 TO WS-LINES.
060240 3400-EXIT.
060250     EXIT.
060260*
060270 3500-WRITE-ONE-REASON-LINE.
060280     MOVE WS-REJ-REASON-TEXT (REJR-IDX) TO RDL-REASON-O.
060290     MOVE WS-REJ-REASON-CNT (REJR-IDX)  TO RDL-COUNT-O.
060300     WRITE REPORT-OUT-REC FROM WS-REASON-DETAIL-LINE
060310         AFTER ADVANCING 1.
060320     ADD 1 TO WS-LINES.
060330     PERFORM 0700-CHECK-PAGINATION THRU 0700-EXIT.
060340 3500-EXIT.
060350     EXIT.
066200*
066300 9900-CLEANUP.
066400     CLOSE RESV-IN, GUEST-IN, TRANS-IN, REJECT-IN,
066500           REPORT-OUT, SYSOUT.
066600     DISPLAY "******** NORMAL END OF JOB RESVRPT ********".
066700 9900-EXIT.
066800     EXIT.
066900*
067000 1000-ABEND-RTN.
067100     WRITE SYSOUT-REC FROM ABEND-REC.
067200     CLOSE RESV-IN, GUEST-IN, TRANS-IN, REJECT-IN,
067300           REPORT-OUT, SYSOUT.
067400     DISPLAY "*** ABNORMAL END OF JOB-RESVRPT ***" UPON
067500         CONSOLE.
067600     DIVIDE ZERO-VAL INTO ONE-VAL.
