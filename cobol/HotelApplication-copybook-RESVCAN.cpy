000100*****************************************************************
000200* RESVCAN  -  CANCELLATION RESULT RECORD  (LINE SEQUENTIAL)
000300* 091498 AK  ORIGINAL LAYOUT, TICKET 6203 - ONE RECORD PER CX
000400*            TRANSACTION ACCEPTED BY 6200-PROCESS-CX
000500*****************************************************************
000600 01  CANCEL-RESULT-REC.
000700     05  CN-RSV-NUMBER          PIC X(12).
000800     05  CN-DATE                PIC 9(08).
000900     05  CN-TOTAL-AMOUNT        PIC 9(08)V99.
001000     05  CN-REFUND-PCT          PIC 9(03).
001100     05  CN-REFUND-AMOUNT       PIC 9(08)V99.
001200     05  CN-PENALTY-AMOUNT      PIC 9(08)V99.
001300     05  FILLER                 PIC X(07).
