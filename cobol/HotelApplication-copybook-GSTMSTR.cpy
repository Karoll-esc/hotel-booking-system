000100*****************************************************************
000200* GSTMSTR  -  GUEST MASTER RECORD  (LINE SEQ, GT-DOCUMENT KEY)
000300* 011595 JWS  ORIGINAL LAYOUT FOR THE GUEST-MASTER CONVERSION JOB
000400* 041397 MM   WIDENED GT-EMAIL FROM 24 TO 40, TICKET 5108
000500*****************************************************************
000600 01  GUEST-MASTER-REC.
000700     05  GT-ID                  PIC 9(06).
000800     05  GT-FIRST-NAME          PIC X(30).
000900     05  GT-LAST-NAME           PIC X(30).
001000     05  GT-DOCUMENT            PIC X(20).
001100     05  GT-EMAIL               PIC X(40).
001200     05  GT-PHONE               PIC X(20).
001300     05  FILLER                 PIC X(01).
