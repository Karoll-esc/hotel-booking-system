000100*****************************************************************
000200* ROOMMSTR  -  ROOM MASTER RECORD  (LINE SEQ, RM-NUMBER KEY)
000300* 011595 JWS  ORIGINAL LAYOUT FOR THE ROOM-MASTER CONVERSION JOB
000400* 032297 MM   ADDED RM-AVAILABLE FLAG PER FRONT-DESK REQUEST #4471
000500*****************************************************************
000600 01  ROOM-MASTER-REC.
000700     05  RM-ID                  PIC 9(06).
000800     05  RM-NUMBER              PIC X(10).
000900     05  RM-TYPE                PIC X(10).
001000         88  RM-TYPE-STANDARD   VALUE "STANDARD  ".
001100         88  RM-TYPE-SUPERIOR   VALUE "SUPERIOR  ".
001200         88  RM-TYPE-SUITE      VALUE "SUITE     ".
001300         88  RM-TYPE-VALID      VALUES ARE "STANDARD  ",
001400                                          "SUPERIOR  ",
001500                                          "SUITE     ".
001600     05  RM-CAPACITY            PIC 9(02).
001700     05  RM-PRICE-NIGHT         PIC 9(08)V99.
001800     05  RM-AVAILABLE           PIC X(01).
001900         88  RM-IS-AVAILABLE    VALUE "Y".
002000         88  RM-NOT-AVAILABLE   VALUE "N".
002100     05  FILLER                 PIC X(01).
