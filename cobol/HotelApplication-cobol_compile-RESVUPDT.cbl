000100*****************************************************************
000200* RESVUPDT  -  NIGHTLY RESERVATION TRANSACTION UPDATE
000300* READS THE DAY'S RR/RG/CR/CP/CI/CO/CX/EX TRANSACTIONS AGAINST THE
000400* ROOM, GUEST AND RESERVATION MASTERS AND WRITES REFRESHED
000500* MASTERS, A CANCELLATION-RESULT FILE AND A REJECT LOG FOR THE
000600* FRONT DESK.
000700*
000800* 021696 JWS  ORIGINAL RESERVATION-MASTER UPDATE FOR THE NIGHT RUN
000900* 052897 MM   ADDED CHECK-IN / CHECK-OUT TIMESTAMPING (CI/CO CODE)
001000* 091498 AK   ADDED CX CANCELLATION PROCESSING AND REFUND CALC,
001100*             TICKET 6203 - CALLS OUT TO RFDCALC FOR THE PENALTY
001200*             SCHEDULE INSTEAD OF CODING THE TIERS IN-LINE
001300* 011999 AK   Y2K REVIEW - RS-CHECKIN-DATE/RS-CHECKOUT-DATE AND
001400*             THE BUSINESS-DATE CARD WERE ALREADY FULL 8-DIGIT
001500*             CCYYMMDD, NO CHANGE REQUIRED.  SEE MEMO 99-014
001600* 040599 AK   EX (EXPIRE) TRANSACTION CODE ADDED FOR THE OVERNIGHT
001700*             SWEEP OF UNPAID PENDING RESERVATIONS, TICKET 7014
001720* 062401 DM   SEPARATED THE "RESERVATION EXPIRED" REJECT FROM THE
001740*             GENERAL "CANNOT BE CONFIRMED" REJECT ON A CP AGAINST
001760*             A NON-PENDING RESERVATION - FRONT DESK COULD NOT
001780*             TELL THE TWO APART ON THE REJECT LISTING, TICKET
001785*             7902
001790* 091502 DM   ADDED THE STRLTH MINIMUM-LENGTH CHECK ON WGE-PHONE -
001792*             A 3-DIGIT PHONE PADDED WITH BLANKS WAS PASSING THE
001794*             CHARACTER-CLASS TEST, TICKET 8004
001795* 112602 DM   0050-CALC-DAY-NUMBER SUMMED THE 4/100/400-YEAR LEAP
001796*             TERMS AS UNTRUNCATED QUOTIENTS INSIDE ONE COMPUTE,
001797*             TRUNCATING ONLY THE FINAL SUM - OFF BY A DAY FOR
001798*             STAYS CROSSING CERTAIN YEAR BOUNDARIES.  EACH TERM
001799*             NOW GETS ITS OWN DIVIDE GIVING, TICKET 8210
001803* 020703 DM   4000-PROCESS-CR WAS REGISTERING/UPDATING THE GUEST
001806*             MASTER AFTER THE OVERLAP SCAN INSTEAD OF BEFORE IT -
001809*             A GUEST REJECTED FOR OVERLAP NEVER GOT HIS
001812*             ADDRESS/PHONE CORRECTIONS POSTED.  GUEST UPSERT
001815*             NOW RUNS AHEAD OF 4400-CHECK-OVERLAP, TICKET 8244
001818* 031403 DM   RUN SWITCHES, ZERO-VAL/ONE-VAL AND THE SINGLE DATE
001821*             FIELDS WERE GROUPED UNDER 01 WS-SWITCHES - CHANGED
001824*             TO STANDALONE 77-LEVELS TO MATCH THE REST OF THE
001827*             SHOP'S PROGRAMS, TICKET 8250
001830*****************************************************************
001900 IDENTIFICATION DIVISION.
002000 PROGRAM-ID.    RESVUPDT.
002100 AUTHOR.        A KOWALCZYK.
002200 INSTALLATION.  RESERVATIONS DATA CENTER.
002300 DATE-WRITTEN.  02/16/1996.
002400 DATE-COMPILED.
002500 SECURITY.      COMPANY CONFIDENTIAL - RESERVATIONS DEPT USE ONLY.
002600*
002700 ENVIRONMENT DIVISION.
002800 CONFIGURATION SECTION.
002900 SPECIAL-NAMES.
003000     C01 IS TOP-OF-FORM
003100     UPSI-0 ON STATUS IS RERUN-REQUESTED
003200            OFF STATUS IS NORMAL-RUN
003300     CLASS PHONE-CHARS-CLASS IS "0" THRU "9", " ", "+", "-",
003400                                 "(", ")".
003500 INPUT-OUTPUT SECTION.
003600 FILE-CONTROL.
003700     SELECT TRANS-IN     ASSIGN TO UT-S-TRANIN
003800         FILE STATUS IS TRANIN-STATUS.
003900     SELECT ROOMS-IN     ASSIGN TO UT-S-ROOMIN
004000         FILE STATUS IS ROOMIN-STATUS.
004100     SELECT ROOMS-OUT    ASSIGN TO UT-S-ROOMOUT
004200         FILE STATUS IS ROOMOUT-STATUS.
004300     SELECT GUESTS-IN    ASSIGN TO UT-S-GSTIN
004400         FILE STATUS IS GSTIN-STATUS.
004500     SELECT GUESTS-OUT   ASSIGN TO UT-S-GSTOUT
004600         FILE STATUS IS GSTOUT-STATUS.
004700     SELECT RESV-IN      ASSIGN TO UT-S-RESVIN
004800         FILE STATUS IS RESVIN-STATUS.
004900     SELECT RESV-OUT     ASSIGN TO UT-S-RESVOUT
005000         FILE STATUS IS RESVOUT-STATUS.
005100     SELECT CANCEL-OUT   ASSIGN TO UT-S-CANOUT
005200         FILE STATUS IS CANOUT-STATUS.
005300     SELECT REJECT-OUT   ASSIGN TO UT-S-REJOUT
005400         FILE STATUS IS REJOUT-STATUS.
005500     SELECT SYSOUT       ASSIGN TO UT-S-SYSOUT
005600         FILE STATUS IS SYSOUT-STATUS.
005700*
005800 DATA DIVISION.
005900 FILE SECTION.
006000 FD  TRANS-IN
006100     LABEL RECORDS ARE STANDARD
006200     RECORDING MODE IS F.
006300     COPY RESVTRX.
006400*
006500 FD  ROOMS-IN
006600     LABEL RECORDS ARE STANDARD
006700     RECORDING MODE IS F.
006800     COPY ROOMMSTR.
006900*
007000 FD  ROOMS-OUT
007100     LABEL RECORDS ARE STANDARD
007200     RECORDING MODE IS F.
007300     COPY ROOMMSTR REPLACING ==ROOM-MASTER-REC== BY
007400                             ==ROOM-MASTER-OUT-REC==
007500                             ==RM-== BY ==RMO-==.
007600*
007700 FD  GUESTS-IN
007800     LABEL RECORDS ARE STANDARD
007900     RECORDING MODE IS F.
008000     COPY GSTMSTR.
008100*
008200 FD  GUESTS-OUT
008300     LABEL RECORDS ARE STANDARD
008400     RECORDING MODE IS F.
008500     COPY GSTMSTR REPLACING ==GUEST-MASTER-REC== BY
008600                            ==GUEST-MASTER-OUT-REC==
008700                            ==GT-== BY ==GTO-==.
008800*
008900 FD  RESV-IN
009000     LABEL RECORDS ARE STANDARD
009100     RECORDING MODE IS F.
009200     COPY RESVMSTR.
009300*
009400 FD  RESV-OUT
009500     LABEL RECORDS ARE STANDARD
009600     RECORDING MODE IS F.
009700     COPY RESVMSTR REPLACING ==RESV-MASTER-REC== BY
009800                             ==RESV-MASTER-OUT-REC==
009900                             ==RS-== BY ==RSO-==.
010000*
010100 FD  CANCEL-OUT
010200     LABEL RECORDS ARE STANDARD
010300     RECORDING MODE IS F.
010400     COPY RESVCAN.
010500*
010600 FD  REJECT-OUT
010700     LABEL RECORDS ARE STANDARD
010800     RECORDING MODE IS F.
010900 01  REJECT-OUT-REC             PIC X(132).
011000*
011100 FD  SYSOUT
011200     LABEL RECORDS ARE STANDARD
011300     RECORDING MODE IS F.
011400 01  SYSOUT-REC                 PIC X(088).
011500*
011600 WORKING-STORAGE SECTION.
011700*
011800*    ---------------------------------------------------------
011900*    FILE STATUS CODES
012000*    ---------------------------------------------------------
012100 01  WS-FILE-STATUS-CODES.
012200     05  TRANIN-STATUS          PIC X(02).
012300         88  TRANIN-OK          VALUE "00".
012400         88  TRANIN-EOF         VALUE "10".
012500     05  ROOMIN-STATUS          PIC X(02).
012600         88  ROOMIN-OK          VALUE "00".
012700         88  ROOMIN-EOF         VALUE "10".
012800     05  ROOMOUT-STATUS         PIC X(02).
012900         88  ROOMOUT-OK         VALUE "00".
013000     05  GSTIN-STATUS           PIC X(02).
013100         88  GSTIN-OK           VALUE "00".
013200         88  GSTIN-EOF          VALUE "10".
013300     05  GSTOUT-STATUS          PIC X(02).
013400         88  GSTOUT-OK          VALUE "00".
013500     05  RESVIN-STATUS          PIC X(02).
013600         88  RESVIN-OK          VALUE "00".
013700         88  RESVIN-EOF         VALUE "10".
013800     05  RESVOUT-STATUS         PIC X(02).
013900         88  RESVOUT-OK         VALUE "00".
014000     05  CANOUT-STATUS          PIC X(02).
014100         88  CANOUT-OK          VALUE "00".
014200     05  REJOUT-STATUS          PIC X(02).
014300         88  REJOUT-OK          VALUE "00".
014400     05  SYSOUT-STATUS          PIC X(02).
014500         88  SYSOUT-OK          VALUE "00".
014600*
014700*    ---------------------------------------------------------
014800*    RUN SWITCHES
014900*    ---------------------------------------------------------
015000 77  WS-MORE-ROOMS-SW           PIC X(01) VALUE "Y".
015020     88  NO-MORE-ROOMS-IN       VALUE "N".
015040 77  WS-MORE-GUESTS-SW          PIC X(01) VALUE "Y".
015060     88  NO-MORE-GUESTS-IN      VALUE "N".
015080 77  WS-MORE-RESV-SW            PIC X(01) VALUE "Y".
015100     88  NO-MORE-RESV-IN        VALUE "N".
015120 77  WS-MORE-TRANS-SW           PIC X(01) VALUE "Y".
015140     88  NO-MORE-TRANS          VALUE "N".
015160 77  WS-FOUND-SW                PIC X(01).
015180     88  ITEM-FOUND             VALUE "Y".
015200     88  ITEM-NOT-FOUND         VALUE "N".
015220 77  WS-OVERLAP-SW              PIC X(01).
015240     88  WS-OVERLAP-FOUND       VALUE "Y".
016400*
016500*    ---------------------------------------------------------
016600*    COUNTERS AND ACCUMULATORS - ALL COMP PER SHOP STANDARD
016700*    ---------------------------------------------------------
016800 01  WS-COUNTERS.
016900     05  RECORDS-READ           PIC S9(07) COMP VALUE ZERO.
017000     05  ROOMS-ADDED            PIC S9(07) COMP VALUE ZERO.
017100     05  GUESTS-ADDED           PIC S9(07) COMP VALUE ZERO.
017200     05  GUESTS-UPDATED         PIC S9(07) COMP VALUE ZERO.
017300     05  RESV-CREATED           PIC S9(07) COMP VALUE ZERO.
017400     05  PAYMENTS-CONFIRMED     PIC S9(07) COMP VALUE ZERO.
017500     05  CHECKINS               PIC S9(07) COMP VALUE ZERO.
017600     05  CHECKOUTS              PIC S9(07) COMP VALUE ZERO.
017700     05  CANCELS                PIC S9(07) COMP VALUE ZERO.
017800     05  EXPIRES                PIC S9(07) COMP VALUE ZERO.
017900     05  TOTAL-REJECTED         PIC S9(07) COMP VALUE ZERO.
018000     05  WS-ROOM-COUNT          PIC 9(05) COMP VALUE ZERO.
018100     05  WS-GUEST-COUNT         PIC 9(05) COMP VALUE ZERO.
018200     05  WS-RESV-COUNT          PIC 9(05) COMP VALUE ZERO.
018300     05  WS-NEXT-ROOM-ID        PIC 9(06) COMP VALUE ZERO.
018400     05  WS-NEXT-GUEST-ID       PIC 9(06) COMP VALUE ZERO.
018500     05  WS-NEXT-RESV-ID        PIC 9(06) COMP VALUE ZERO.
018600     05  WS-RSV-SEQ             PIC 9(08) COMP VALUE ZERO.
018700*
018800 77  ZERO-VAL                   PIC 9(01) VALUE ZERO.
018900 77  ONE-VAL                    PIC 9(01) VALUE 1.
019000*
019100*    ---------------------------------------------------------
019200*    BUSINESS DATE FOR THIS RUN (FROM THE 'BD' PARAMETER CARD)
019300*    ---------------------------------------------------------
019400 77  WS-BUSINESS-DATE           PIC 9(08).
019500 77  WS-BUSDATE-DAYNBR          PIC 9(08) COMP.
019600 77  WS-CHECKIN-DAYNBR          PIC 9(08) COMP.
019700 77  WS-CHECKOUT-DAYNBR         PIC 9(08) COMP.
019800*
019900*    RUN TIMESTAMP - STAMPED ONTO CI/CO/CX EVENTS AS THEY OCCUR
020000 01  WS-RUN-TIMESTAMP-WORK.
020100     05  WS-RUN-TS-DATE         PIC 9(08).
020200     05  WS-RUN-TS-TIME         PIC 9(06).
020300 01  WS-RUN-TIMESTAMP REDEFINES WS-RUN-TIMESTAMP-WORK
020400                                PIC 9(14).
020500*
020600*    ---------------------------------------------------------
020700*    DATE-TO-DAY-NUMBER CONVERSION WORK AREA (NO INTRINSIC
020800*    FUNCTIONS AVAILABLE ON THIS COMPILER - SEE 0050-CALC-DAY-NBR)
020900*    ---------------------------------------------------------
021000 01  WS-DATE-CONV-WORK.
021100     05  WDC-INPUT-DATE         PIC 9(08).
021200     05  WDC-YEAR               PIC 9(04) COMP.
021300     05  WDC-MONTH              PIC 9(02) COMP.
021400     05  WDC-DAY                PIC 9(02) COMP.
021500     05  WDC-YM1                PIC 9(04) COMP.
021600     05  WDC-LEAP-SW            PIC X(01).
021700         88  WDC-IS-LEAP        VALUE "Y".
021800     05  WDC-DAY-NUMBER         PIC 9(08) COMP.
021900     05  WDC-TEMP-QUOT          PIC 9(04) COMP.
022000     05  WDC-REM-4              PIC 9(04) COMP.
022100     05  WDC-REM-100            PIC 9(04) COMP.
022200     05  WDC-REM-400            PIC 9(04) COMP.
022220     05  WDC-YM1-DIV4           PIC 9(04) COMP.
022240     05  WDC-YM1-DIV100         PIC 9(04) COMP.
022260     05  WDC-YM1-DIV400         PIC 9(04) COMP.
022300*
022400*    CUMULATIVE-DAYS-BEFORE-MONTH TABLE, LOADED VIA REDEFINES OF
022500*    A LITERAL CONSTANT AREA (NON-LEAP YEAR VALUES)
022600 01  WS-CUM-DAYS-CONST.
022700     05  FILLER                 PIC 9(03) VALUE 000.
022800     05  FILLER                 PIC 9(03) VALUE 031.
022900     05  FILLER                 PIC 9(03) VALUE 059.
023000     05  FILLER                 PIC 9(03) VALUE 090.
023100     05  FILLER                 PIC 9(03) VALUE 120.
023200     05  FILLER                 PIC 9(03) VALUE 151.
023300     05  FILLER                 PIC 9(03) VALUE 181.
023400     05  FILLER                 PIC 9(03) VALUE 212.
023500     05  FILLER                 PIC 9(03) VALUE 243.
023600     05  FILLER                 PIC 9(03) VALUE 273.
023700     05  FILLER                 PIC 9(03) VALUE 304.
023800     05  FILLER                 PIC 9(03) VALUE 334.
023900 01  WS-CUM-DAYS-TABLE REDEFINES WS-CUM-DAYS-CONST.
024000     05  WS-CUM-DAYS            PIC 9(03) OCCURS 12 TIMES.
024100*
024200*    ---------------------------------------------------------
024300*    IN-MEMORY ROOM TABLE - LOADED FROM ROOMS-IN, SEARCHED
024400*    LINEARLY LIKE THE OLD PATSRCH EQUIPMENT TABLE
024500*    ---------------------------------------------------------
024600 01  WS-ROOM-TABLE.
024700     05  WS-ROOM-ROW OCCURS 500 TIMES INDEXED BY RM-IDX.
024800         10  RMW-ID             PIC 9(06).
024900         10  RMW-NUMBER         PIC X(10).
025000         10  RMW-TYPE           PIC X(10).
025100         10  RMW-CAPACITY       PIC 9(02).
025200         10  RMW-PRICE-NIGHT    PIC 9(08)V99.
025300         10  RMW-AVAILABLE      PIC X(01).
025400         10  FILLER             PIC X(01).
025500*
025600*    ---------------------------------------------------------
025700*    IN-MEMORY GUEST TABLE - LOADED FROM GUESTS-IN
025800*    ---------------------------------------------------------
025900 01  WS-GUEST-TABLE.
026000     05  WS-GUEST-ROW OCCURS 2000 TIMES INDEXED BY GST-IDX.
026100         10  GTW-ID             PIC 9(06).
026200         10  GTW-FIRST-NAME     PIC X(30).
026300         10  GTW-LAST-NAME      PIC X(30).
026400         10  GTW-DOCUMENT       PIC X(20).
026500         10  GTW-EMAIL          PIC X(40).
026600         10  GTW-PHONE          PIC X(20).
026700         10  FILLER             PIC X(01).
026800*
026900*    ---------------------------------------------------------
027000*    IN-MEMORY RESERVATION TABLE - LOADED FROM RESV-IN
027100*    ---------------------------------------------------------
027200 01  WS-RESV-TABLE.
027300     05  WS-RESV-ROW OCCURS 3000 TIMES INDEXED BY RSV-IDX.
027400         10  RSW-ID                PIC 9(06).
027500         10  RSW-NUMBER            PIC X(12).
027600         10  RSW-GUEST-DOC         PIC X(20).
027700         10  RSW-ROOM-NUMBER       PIC X(10).
027800         10  RSW-CHECKIN-DATE      PIC 9(08).
027900         10  RSW-CHECKOUT-DATE     PIC 9(08).
028000         10  RSW-NUM-GUESTS        PIC 9(02).
028100         10  RSW-NIGHTS            PIC 9(03).
028200         10  RSW-TOTAL-AMOUNT      PIC 9(08)V99.
028300         10  RSW-STATUS            PIC X(10).
028400             88  RSW-PENDING       VALUE "PENDING   ".
028500             88  RSW-CONFIRMED     VALUE "CONFIRMED ".
028600             88  RSW-ACTIVE        VALUE "ACTIVE    ".
028700             88  RSW-COMPLETED     VALUE "COMPLETED ".
028800             88  RSW-CANCELLED     VALUE "CANCELLED ".
028900             88  RSW-EXPIRED       VALUE "EXPIRED   ".
029000         10  RSW-PAY-METHOD        PIC X(10).
029100         10  RSW-PAY-REFERENCE     PIC X(20).
029200         10  RSW-CHECKIN-TS        PIC 9(14).
029300         10  RSW-CHECKOUT-TS       PIC 9(14).
029400         10  RSW-CANCELLED-TS      PIC 9(14).
029500         10  RSW-CANCEL-REASON     PIC X(50).
029600         10  FILLER                PIC X(02).
029700*
029800*    ---------------------------------------------------------
029900*    COMMON GUEST-EDIT WORK AREA - SHARED BY RG AND CR SO THE
030000*    EDIT AND UPSERT LOGIC IS WRITTEN ONCE (SEE 3100/3200)
030100*    ---------------------------------------------------------
030200 01  WS-GUEST-EDIT-WORK.
030300     05  WGE-FIRST-NAME         PIC X(30).
030400     05  WGE-LAST-NAME          PIC X(30).
030500     05  WGE-DOCUMENT           PIC X(20).
030600     05  WGE-EMAIL              PIC X(40).
030700     05  WGE-PHONE              PIC X(20).
030800*
030900 01  WS-SEARCH-RSV-NUMBER       PIC X(12).
031000*
031100*    STRING-LENGTH WORK AREA FOR THE CALL TO STRLTH.  RETURN-LTH
031200*    IS PASSED DISPLAY (NOT COMP) TO MATCH STRLTH'S OWN LINKAGE.
031300 01  WS-STRLTH-TEXT             PIC X(255).
031400 01  WS-STRLTH-LEN              PIC S9(04).
031500*
031600 01  WS-AT-COUNT                PIC 9(02) COMP.
031700 01  WS-DOT-COUNT                PIC 9(02) COMP.
031800 01  WS-SCAN-POS                PIC 9(03) COMP.
031900*
032000 01  WS-NIGHTS                  PIC 9(03) COMP.
032100 01  WS-TOTAL-AMOUNT             PIC S9(08)V99 COMP-3.
032200 01  WS-RSV-SEQ-EDIT            PIC 9(08).
032300 01  WS-NEW-RSV-NUMBER          PIC X(12).
032400*
032500 01  WS-REJECT-REASON           PIC X(40).
032600*
032700*    REJECT-LOG DETAIL LINE, AND A RAW REDEFINE FOR A DEBUG DUMP
032800*    OF THE FULL 132-BYTE RECORD IF SOMETHING LOOKS WRONG ON THE
032900*    PRINT-CHECK LISTING
033000 01  WS-REJECT-LINE.
033100     05  REJ-CODE               PIC X(02).
033200     05  REJ-KEY                PIC X(20).
033300     05  REJ-REASON             PIC X(40).
033400     05  FILLER                 PIC X(70).
033500 01  WS-REJECT-LINE-ALT REDEFINES WS-REJECT-LINE.
033600     05  REJL-RAW               PIC X(132).
033700*
033800     COPY ABENDREC.
033900*
034000*    ---------------------------------------------------------
034100*    LINKAGE-STYLE WORK RECORD PASSED TO THE RFDCALC SUBPROGRAM
034200*    (MONEY FIELDS ARE COMP-3 HERE, THE SAME AS THE OLD CLCLBCST
034300*    CALCULATION RECORD - THE TEXT-FILE MASTERS STAY DISPLAY)
034400*    ---------------------------------------------------------
034500 01  CALC-REFUND-REC.
034600     05  CR-ACTIVE-SW           PIC X(01).
034700         88  CR-IS-ACTIVE       VALUE "Y".
034800     05  CR-DAYS-UNTIL-CI       PIC S9(05) COMP.
034900     05  CR-TOTAL-AMOUNT        PIC 9(08)V99 COMP-3.
035000     05  CR-REFUND-PCT          PIC 9(03) COMP-3.
035100     05  CR-REFUND-AMOUNT       PIC 9(08)V99 COMP-3.
035200     05  CR-PENALTY-AMOUNT      PIC 9(08)V99 COMP-3.
035300 01  CALC-RETURN-CD             PIC S9(04) COMP.
035400*
035500 PROCEDURE DIVISION.
035600*
035700 0000-MAINLINE.
035800     PERFORM 0000-HOUSEKEEPING THRU 0000-EXIT.
035900     PERFORM 0100-PROCESS-ONE-TRANS THRU 0100-EXIT
036000         UNTIL NO-MORE-TRANS.
036100     PERFORM 0900-CLEANUP THRU 0900-EXIT.
036200     GOBACK.
036300 0000-MAINLINE-EXIT.
036400     EXIT.
036500*
036600 0000-HOUSEKEEPING.
036700     DISPLAY "RESVUPDT - RESERVATION TRANSACTION UPDATE STARTING".
036800     OPEN INPUT  TRANS-IN
036900          INPUT  ROOMS-IN
037000          OUTPUT ROOMS-OUT
037100          INPUT  GUESTS-IN
037200          OUTPUT GUESTS-OUT
037300          INPUT  RESV-IN
037400          OUTPUT RESV-OUT
037500          OUTPUT CANCEL-OUT
037600          OUTPUT REJECT-OUT
037700          OUTPUT SYSOUT.
037800     IF NOT TRANIN-OK
037900         MOVE "0000-HOUSEKEEPING" TO PARA-NAME
038000         MOVE "TRANS-IN OPEN FAILED" TO ABEND-REASON
038100         GO TO 1000-ABEND-RTN.
038200     PERFORM 0010-READ-BUSDATE-CARD THRU 0010-EXIT.
038300     MOVE WS-BUSINESS-DATE TO WDC-INPUT-DATE.
038400     PERFORM 0050-CALC-DAY-NUMBER THRU 0050-EXIT.
038500     MOVE WDC-DAY-NUMBER TO WS-BUSDATE-DAYNBR.
038600     PERFORM 0020-LOAD-ONE-ROOM THRU 0020-EXIT
038700         VARYING RM-IDX FROM 1 BY 1
038800         UNTIL NO-MORE-ROOMS-IN.
038900     PERFORM 0030-LOAD-ONE-GUEST THRU 0030-EXIT
039000         VARYING GST-IDX FROM 1 BY 1
039100         UNTIL NO-MORE-GUESTS-IN.
039200     PERFORM 0040-LOAD-ONE-RESV THRU 0040-EXIT
039300         VARYING RSV-IDX FROM 1 BY 1
039400         UNTIL NO-MORE-RESV-IN.
039500     MOVE WS-ROOM-COUNT  TO WS-NEXT-ROOM-ID.
039600     MOVE WS-GUEST-COUNT TO WS-NEXT-GUEST-ID.
039700     MOVE WS-RESV-COUNT  TO WS-NEXT-RESV-ID.
039800     MOVE WS-RESV-COUNT  TO WS-RSV-SEQ.
039900     PERFORM 0060-READ-NEXT-TRANS THRU 0060-EXIT.
040000 0000-EXIT.
040100     EXIT.
040200*
040300 0010-READ-BUSDATE-CARD.
040400     READ TRANS-IN
040500         AT END
040600             MOVE "0010-READ-BUSDATE-CARD" TO PARA-NAME
040700             MOVE "TRANSACTION FILE IS EMPTY" TO ABEND-REASON
040800             GO TO 1000-ABEND-RTN
040900     END-READ.
041000     IF NOT TR-BUS-DATE-CARD
041100         MOVE "0010-READ-BUSDATE-CARD" TO PARA-NAME
041200         MOVE "MISSING BUSINESS-DATE PARM CARD" TO ABEND-REASON
041300         GO TO 1000-ABEND-RTN.
041400     MOVE BD-BUSINESS-DATE TO WS-BUSINESS-DATE.
041500 0010-EXIT.
041600     EXIT.
041700*
041800 0020-LOAD-ONE-ROOM.
041900     IF WS-ROOM-COUNT >= 500
042000         MOVE "0020-LOAD-ONE-ROOM" TO PARA-NAME
042100         MOVE "ROOM TABLE FULL" TO ABEND-REASON
042200         GO TO 1000-ABEND-RTN.
042300     READ ROOMS-IN
042400         AT END
042500             MOVE "N" TO WS-MORE-ROOMS-SW
042600             GO TO 0020-EXIT
042700     END-READ.
042800     ADD 1 TO WS-ROOM-COUNT.
042900     MOVE ROOM-MASTER-REC TO WS-ROOM-ROW (RM-IDX).
043000 0020-EXIT.
043100     EXIT.
043200*
043300 0030-LOAD-ONE-GUEST.
043400     IF WS-GUEST-COUNT >= 2000
043500         MOVE "0030-LOAD-ONE-GUEST" TO PARA-NAME
043600         MOVE "GUEST TABLE FULL" TO ABEND-REASON
043700         GO TO 1000-ABEND-RTN.
043800     READ GUESTS-IN
043900         AT END
044000             MOVE "N" TO WS-MORE-GUESTS-SW
044100             GO TO 0030-EXIT
044200     END-READ.
044300     ADD 1 TO WS-GUEST-COUNT.
044400     MOVE GUEST-MASTER-REC TO WS-GUEST-ROW (GST-IDX).
044500 0030-EXIT.
044600     EXIT.
044700*
044800 0040-LOAD-ONE-RESV.
044900     IF WS-RESV-COUNT >= 3000
045000         MOVE "0040-LOAD-ONE-RESV" TO PARA-NAME
045100         MOVE "RESERVATION TABLE FULL" TO ABEND-REASON
045200         GO TO 1000-ABEND-RTN.
045300     READ RESV-IN
045400         AT END
045500             MOVE "N" TO WS-MORE-RESV-SW
045600             GO TO 0040-EXIT
045700     END-READ.
045800     ADD 1 TO WS-RESV-COUNT.
045900     MOVE RESV-MASTER-REC TO WS-RESV-ROW (RSV-IDX).
046000 0040-EXIT.
046100     EXIT.
046200*
046300 0050-CALC-DAY-NUMBER.
046400*    CONVERTS WDC-INPUT-DATE (CCYYMMDD) INTO A MONOTONIC DAY
046500*    NUMBER SO STAY-LENGTH AND DAYS-UNTIL-CHECK-IN CAN BE
046600*    SUBTRACTED LIKE ORDINARY INTEGERS.  NO INTRINSIC FUNCTIONS
046700*    ON THIS COMPILER, SO THE OLD "DAYS FROM EPOCH" ARITHMETIC
046800*    IS DONE BY HAND, THE WAY DTEVAL USED TO DO IT ON THE OLD BOX.
046900     COMPUTE WDC-YEAR  = WDC-INPUT-DATE / 10000.
047000     COMPUTE WDC-MONTH = (WDC-INPUT-DATE / 100)
047100                        - (WDC-YEAR * 100).
047200     COMPUTE WDC-DAY   = WDC-INPUT-DATE - (WDC-YEAR * 10000)
047300                                         - (WDC-MONTH * 100).
047400     MOVE "N" TO WDC-LEAP-SW.
047500     DIVIDE WDC-YEAR BY 4 GIVING WDC-TEMP-QUOT
047600         REMAINDER WDC-REM-4.
047700     IF WDC-REM-4 = 0
047800         DIVIDE WDC-YEAR BY 100 GIVING WDC-TEMP-QUOT
047900             REMAINDER WDC-REM-100
048000         IF WDC-REM-100 NOT = 0
048100             MOVE "Y" TO WDC-LEAP-SW
048200         ELSE
048300             DIVIDE WDC-YEAR BY 400 GIVING WDC-TEMP-QUOT
048400                 REMAINDER WDC-REM-400
048500             IF WDC-REM-400 = 0
048600                 MOVE "Y" TO WDC-LEAP-SW.
048700     COMPUTE WDC-YM1 = WDC-YEAR - 1.
048720     DIVIDE WDC-YM1 BY 4   GIVING WDC-YM1-DIV4.
048740     DIVIDE WDC-YM1 BY 100 GIVING WDC-YM1-DIV100.
048760     DIVIDE WDC-YM1 BY 400 GIVING WDC-YM1-DIV400.
048800     COMPUTE WDC-DAY-NUMBER = (WDC-YM1 * 365) + WDC-YM1-DIV4
048900                            - WDC-YM1-DIV100 + WDC-YM1-DIV400
049000                            + WS-CUM-DAYS (WDC-MONTH) + WDC-DAY.
049100     IF WDC-IS-LEAP AND WDC-MONTH > 2
049200         ADD 1 TO WDC-DAY-NUMBER.
049300 0050-EXIT.
049400     EXIT.
049500*
049600 0060-READ-NEXT-TRANS.
049700     READ TRANS-IN
049800         AT END
049900             MOVE "N" TO WS-MORE-TRANS-SW
050000             GO TO 0060-EXIT
050100     END-READ.
050200     ADD 1 TO RECORDS-READ.
050300 0060-EXIT.
050400     EXIT.
050500*
050600 0100-PROCESS-ONE-TRANS.
050700     EVALUATE TRUE
050800         WHEN TR-REGISTER-ROOM
050900             PERFORM 2000-PROCESS-RR THRU 2000-EXIT
051000         WHEN TR-REGISTER-GUEST
051100             PERFORM 3000-PROCESS-RG THRU 3000-EXIT
051200         WHEN TR-CREATE-RESV
051300             PERFORM 4000-PROCESS-CR THRU 4000-EXIT
051400         WHEN TR-CONFIRM-PAY
051500             PERFORM 5000-PROCESS-CP THRU 5000-EXIT
051600         WHEN TR-CHECK-IN
051700             PERFORM 6000-PROCESS-CI THRU 6000-EXIT
051800         WHEN TR-CHECK-OUT
051900             PERFORM 6100-PROCESS-CO THRU 6100-EXIT
052000         WHEN TR-CANCEL
052100             PERFORM 6200-PROCESS-CX THRU 6200-EXIT
052200         WHEN TR-EXPIRE
052300             PERFORM 6300-PROCESS-EX THRU 6300-EXIT
052400         WHEN OTHER
052500             MOVE "UNKNOWN TRANSACTION CODE" TO WS-REJECT-REASON
052600             PERFORM 8000-WRITE-REJECT THRU 8000-EXIT
052700     END-EVALUATE.
052800     PERFORM 0060-READ-NEXT-TRANS THRU 0060-EXIT.
052900 0100-EXIT.
053000     EXIT.
053100*
053200*    =========================================================
053300*    RR - REGISTER ROOM                              (RN-006)
053400*    =========================================================
053500 2000-PROCESS-RR.
053600     MOVE SPACES TO WS-REJECT-REASON.
053700     PERFORM 2100-EDIT-ROOM-FIELDS THRU 2100-EXIT.
053800     IF WS-REJECT-REASON NOT = SPACES
053900         PERFORM 8000-WRITE-REJECT THRU 8000-EXIT
054000         GO TO 2000-EXIT.
054100     PERFORM 2200-CHECK-DUP-ROOM THRU 2200-EXIT.
054200     IF ITEM-FOUND
054300         MOVE "DUPLICATE ROOM NUMBER" TO WS-REJECT-REASON
054400         PERFORM 8000-WRITE-REJECT THRU 8000-EXIT
054500         GO TO 2000-EXIT.
054600     IF WS-ROOM-COUNT >= 500
054700         MOVE "2000-PROCESS-RR" TO PARA-NAME
054800         MOVE "ROOM TABLE FULL" TO ABEND-REASON
054900         GO TO 1000-ABEND-RTN.
055000     ADD 1 TO WS-ROOM-COUNT.
055100     SET RM-IDX TO WS-ROOM-COUNT.
055200     ADD 1 TO WS-NEXT-ROOM-ID.
055300     MOVE WS-NEXT-ROOM-ID TO RMW-ID (RM-IDX).
055400     MOVE RR-ROOM-NUMBER  TO RMW-NUMBER (RM-IDX).
055500     MOVE RR-ROOM-TYPE    TO RMW-TYPE (RM-IDX).
055600     MOVE RR-CAPACITY     TO RMW-CAPACITY (RM-IDX).
055700     MOVE RR-PRICE-NIGHT  TO RMW-PRICE-NIGHT (RM-IDX).
055800     MOVE RR-AVAILABLE    TO RMW-AVAILABLE (RM-IDX).
055900     IF RMW-AVAILABLE (RM-IDX) = SPACES
056000         MOVE "Y" TO RMW-AVAILABLE (RM-IDX).
056100     ADD 1 TO ROOMS-ADDED.
056200 2000-EXIT.
056300     EXIT.
056400*
056500 2100-EDIT-ROOM-FIELDS.
056600     MOVE SPACES TO WS-REJECT-REASON.
056700     IF RR-ROOM-NUMBER = SPACES
056800         MOVE "ROOM NUMBER IS REQUIRED" TO WS-REJECT-REASON
056900         GO TO 2100-EXIT.
057000     IF RR-ROOM-TYPE NOT = "STANDARD  "
057100             AND RR-ROOM-TYPE NOT = "SUPERIOR  "
057200             AND RR-ROOM-TYPE NOT = "SUITE     "
057300         MOVE "INVALID ROOM TYPE" TO WS-REJECT-REASON
057400         GO TO 2100-EXIT.
057500     IF RR-CAPACITY < 1 OR RR-CAPACITY > 10
057600         MOVE "INVALID ROOM CAPACITY" TO WS-REJECT-REASON
057700         GO TO 2100-EXIT.
057800     IF RR-PRICE-NIGHT < .01
057900         MOVE "ROOM PRICE MUST BE POSITIVE" TO WS-REJECT-REASON
058000         GO TO 2100-EXIT.
058100 2100-EXIT.
058200     EXIT.
058300*
058400 2200-CHECK-DUP-ROOM.
058500     MOVE "N" TO WS-FOUND-SW.
058600     IF WS-ROOM-COUNT > 0
058700         SET RM-IDX TO 1
058800         SEARCH WS-ROOM-ROW
058900             AT END
059000                 MOVE "N" TO WS-FOUND-SW
059100             WHEN RMW-NUMBER (RM-IDX) = RR-ROOM-NUMBER
059200                 MOVE "Y" TO WS-FOUND-SW
059300         END-SEARCH.
059400 2200-EXIT.
059500     EXIT.
059600*
059700*    =========================================================
059800*    RG - REGISTER/UPDATE GUEST                       (RN-007)
059900*    =========================================================
060000 3000-PROCESS-RG.
060100     MOVE RG-FIRST-NAME TO WGE-FIRST-NAME.
060200     MOVE RG-LAST-NAME  TO WGE-LAST-NAME.
060300     MOVE RG-DOCUMENT   TO WGE-DOCUMENT.
060400     MOVE RG-EMAIL      TO WGE-EMAIL.
060500     MOVE RG-PHONE      TO WGE-PHONE.
060600     MOVE SPACES TO WS-REJECT-REASON.
060700     PERFORM 3100-EDIT-GUEST-FIELDS THRU 3100-EXIT.
060800     IF WS-REJECT-REASON NOT = SPACES
060900         PERFORM 8000-WRITE-REJECT THRU 8000-EXIT
061000         GO TO 3000-EXIT.
061100     PERFORM 3200-UPSERT-GUEST THRU 3200-EXIT.
061200 3000-EXIT.
061300     EXIT.
061400*
061500 3100-EDIT-GUEST-FIELDS.
061600     MOVE SPACES TO WS-REJECT-REASON.
061700     IF WGE-DOCUMENT = SPACES
061800         MOVE "GUEST DOCUMENT IS REQUIRED" TO WS-REJECT-REASON
061900         GO TO 3100-EXIT.
062000     MOVE SPACES TO WS-STRLTH-TEXT.
062100     MOVE WGE-FIRST-NAME TO WS-STRLTH-TEXT.
062200     MOVE ZERO TO WS-STRLTH-LEN.
062300     CALL "STRLTH" USING WS-STRLTH-TEXT, WS-STRLTH-LEN.
062400     IF WS-STRLTH-LEN < 2
062500         MOVE "FIRST NAME TOO SHORT" TO WS-REJECT-REASON
062600         GO TO 3100-EXIT.
062700     MOVE SPACES TO WS-STRLTH-TEXT.
062800     MOVE WGE-LAST-NAME TO WS-STRLTH-TEXT.
062900     MOVE ZERO TO WS-STRLTH-LEN.
063000     CALL "STRLTH" USING WS-STRLTH-TEXT, WS-STRLTH-LEN.
063100     IF WS-STRLTH-LEN < 2
063200         MOVE "LAST NAME TOO SHORT" TO WS-REJECT-REASON
063300         GO TO 3100-EXIT.
063400     MOVE SPACES TO WS-STRLTH-TEXT.
063500     MOVE WGE-DOCUMENT TO WS-STRLTH-TEXT.
063600     MOVE ZERO TO WS-STRLTH-LEN.
063700     CALL "STRLTH" USING WS-STRLTH-TEXT, WS-STRLTH-LEN.
063800     IF WS-STRLTH-LEN < 5
063900         MOVE "DOCUMENT NUMBER TOO SHORT" TO WS-REJECT-REASON
064000         GO TO 3100-EXIT.
064100     MOVE ZERO TO WS-AT-COUNT.
064200     INSPECT WGE-EMAIL TALLYING WS-AT-COUNT FOR ALL "@".
064300     IF WS-AT-COUNT NOT = 1
064400         MOVE "INVALID E-MAIL ADDRESS" TO WS-REJECT-REASON
064500         GO TO 3100-EXIT.
064600     PERFORM 3110-BUMP-SCAN-POS THRU 3110-EXIT
064700         VARYING WS-SCAN-POS FROM 1 BY 1
064800         UNTIL WGE-EMAIL (WS-SCAN-POS:1) = "@"
064900             OR WS-SCAN-POS > 40.
065000     IF WS-SCAN-POS = 1 OR WS-SCAN-POS > 39
065200         MOVE "INVALID E-MAIL ADDRESS" TO WS-REJECT-REASON
065300         GO TO 3100-EXIT.
065400     MOVE ZERO TO WS-DOT-COUNT.
065500     INSPECT WGE-EMAIL (WS-SCAN-POS + 1:40 - WS-SCAN-POS)
065600         TALLYING WS-DOT-COUNT FOR ALL ".".
065700     IF WS-DOT-COUNT = 0
065800         MOVE "INVALID E-MAIL ADDRESS" TO WS-REJECT-REASON
065900         GO TO 3100-EXIT.
066000     IF WGE-PHONE = SPACES
066100         MOVE "PHONE NUMBER IS REQUIRED" TO WS-REJECT-REASON
066200         GO TO 3100-EXIT.
066300*    RN-007 ALLOWS AT MOST ONE LEADING '+'.  THE CLASS TEST BELOW
066400*    DOES NOT CATCH A STRAY '+' BURIED LATER IN THE NUMBER - A
066500*    KNOWN SHORTCUT, ACCEPTABLE SINCE THE FRONT DESK KEYS THESE.
066600     IF WGE-PHONE (1:1) = "+"
066700         IF WGE-PHONE (2:19) IS NOT PHONE-CHARS-CLASS
066800             MOVE "INVALID PHONE NUMBER" TO WS-REJECT-REASON
066900             GO TO 3100-EXIT
067000     ELSE
067100         IF WGE-PHONE IS NOT PHONE-CHARS-CLASS
067200             MOVE "INVALID PHONE NUMBER" TO WS-REJECT-REASON
067300             GO TO 3100-EXIT.
067320     MOVE SPACES TO WS-STRLTH-TEXT.
067340     MOVE WGE-PHONE TO WS-STRLTH-TEXT.
067360     MOVE ZERO TO WS-STRLTH-LEN.
067380     CALL "STRLTH" USING WS-STRLTH-TEXT, WS-STRLTH-LEN.
067400     IF WS-STRLTH-LEN < 7
067420         MOVE "PHONE NUMBER TOO SHORT" TO WS-REJECT-REASON
067440         GO TO 3100-EXIT.
067460 3100-EXIT.
067500     EXIT.
067520*
067540 3110-BUMP-SCAN-POS.
067560     CONTINUE.
067580 3110-EXIT.
067590     EXIT.
067600*
067700 3200-UPSERT-GUEST.
067800     MOVE "N" TO WS-FOUND-SW.
067900     IF WS-GUEST-COUNT > 0
068000         SET GST-IDX TO 1
068100         SEARCH WS-GUEST-ROW
068200             AT END
068300                 MOVE "N" TO WS-FOUND-SW
068400             WHEN GTW-DOCUMENT (GST-IDX) = WGE-DOCUMENT
068500                 MOVE "Y" TO WS-FOUND-SW
068600         END-SEARCH.
068700     IF ITEM-FOUND
068800         MOVE WGE-FIRST-NAME TO GTW-FIRST-NAME (GST-IDX)
068900         MOVE WGE-LAST-NAME  TO GTW-LAST-NAME (GST-IDX)
069000         MOVE WGE-EMAIL      TO GTW-EMAIL (GST-IDX)
069100         MOVE WGE-PHONE      TO GTW-PHONE (GST-IDX)
069200         ADD 1 TO GUESTS-UPDATED
069300     ELSE
069400         IF WS-GUEST-COUNT >= 2000
069500             MOVE "3200-UPSERT-GUEST" TO PARA-NAME
069600             MOVE "GUEST TABLE FULL" TO ABEND-REASON
069700             GO TO 1000-ABEND-RTN
069800         END-IF
069900         ADD 1 TO WS-GUEST-COUNT
070000         SET GST-IDX TO WS-GUEST-COUNT
070100         ADD 1 TO WS-NEXT-GUEST-ID
070200         MOVE WS-NEXT-GUEST-ID TO GTW-ID (GST-IDX)
070300         MOVE WGE-DOCUMENT     TO GTW-DOCUMENT (GST-IDX)
070400         MOVE WGE-FIRST-NAME   TO GTW-FIRST-NAME (GST-IDX)
070500         MOVE WGE-LAST-NAME    TO GTW-LAST-NAME (GST-IDX)
070600         MOVE WGE-EMAIL        TO GTW-EMAIL (GST-IDX)
070700         MOVE WGE-PHONE        TO GTW-PHONE (GST-IDX)
070800         ADD 1 TO GUESTS-ADDED.
070900 3200-EXIT.
071000     EXIT.
071100*
071200*    =========================================================
071300*    CR - CREATE RESERVATION                    (RN-004, RN-005)
071400*    =========================================================
071500 4000-PROCESS-CR.
071600     MOVE SPACES TO WS-REJECT-REASON.
071700     PERFORM 4100-FIND-ROOM THRU 4100-EXIT.
071800     IF ITEM-NOT-FOUND
071900         MOVE "ROOM NOT FOUND" TO WS-REJECT-REASON
072000         PERFORM 8000-WRITE-REJECT THRU 8000-EXIT
072100         GO TO 4000-EXIT.
072200     PERFORM 4200-VALIDATE-STAY-DATES THRU 4200-EXIT.
072300     IF WS-REJECT-REASON NOT = SPACES
072400         PERFORM 8000-WRITE-REJECT THRU 8000-EXIT
072500         GO TO 4000-EXIT.
072600     PERFORM 4300-CHECK-CAPACITY THRU 4300-EXIT.
072700     IF WS-REJECT-REASON NOT = SPACES
072800         PERFORM 8000-WRITE-REJECT THRU 8000-EXIT
072900         GO TO 4000-EXIT.
073400     MOVE CR-FIRST-NAME TO WGE-FIRST-NAME.
073500     MOVE CR-LAST-NAME  TO WGE-LAST-NAME.
073600     MOVE CR-GUEST-DOC  TO WGE-DOCUMENT.
073700     MOVE CR-EMAIL      TO WGE-EMAIL.
073800     MOVE CR-PHONE      TO WGE-PHONE.
073900     PERFORM 3100-EDIT-GUEST-FIELDS THRU 3100-EXIT.
074000     IF WS-REJECT-REASON NOT = SPACES
074100         PERFORM 8000-WRITE-REJECT THRU 8000-EXIT
074200         GO TO 4000-EXIT.
074300     PERFORM 3200-UPSERT-GUEST THRU 3200-EXIT.
074320     PERFORM 4400-CHECK-OVERLAP THRU 4400-EXIT.
074340     IF WS-REJECT-REASON NOT = SPACES
074360         PERFORM 8000-WRITE-REJECT THRU 8000-EXIT
074380         GO TO 4000-EXIT.
074400     PERFORM 4500-COMPUTE-TOTAL-AMOUNT THRU 4500-EXIT.
074500     PERFORM 4600-ASSIGN-RSV-NUMBER THRU 4600-EXIT.
074600     PERFORM 4700-WRITE-NEW-RESV THRU 4700-EXIT.
074700 4000-EXIT.
074800     EXIT.
074900*
075000 4100-FIND-ROOM.
075100     MOVE "N" TO WS-FOUND-SW.
075200     IF WS-ROOM-COUNT > 0
075300         SET RM-IDX TO 1
075400         SEARCH WS-ROOM-ROW
075500             AT END
075600                 MOVE "N" TO WS-FOUND-SW
075700             WHEN RMW-NUMBER (RM-IDX) = CR-ROOM-NUMBER
075800                 MOVE "Y" TO WS-FOUND-SW
075900         END-SEARCH.
076000 4100-EXIT.
076100     EXIT.
076200*
076300 4200-VALIDATE-STAY-DATES.
076400     MOVE SPACES TO WS-REJECT-REASON.
076500     MOVE CR-CHECKIN-DATE TO WDC-INPUT-DATE.
076600     PERFORM 0050-CALC-DAY-NUMBER THRU 0050-EXIT.
076700     MOVE WDC-DAY-NUMBER TO WS-CHECKIN-DAYNBR.
076800     MOVE CR-CHECKOUT-DATE TO WDC-INPUT-DATE.
076900     PERFORM 0050-CALC-DAY-NUMBER THRU 0050-EXIT.
077000     MOVE WDC-DAY-NUMBER TO WS-CHECKOUT-DAYNBR.
077100     IF WS-CHECKIN-DAYNBR < WS-BUSDATE-DAYNBR
077200         MOVE "CHECK-IN DATE IS IN THE PAST" TO WS-REJECT-REASON
077300         GO TO 4200-EXIT.
077400     IF WS-CHECKOUT-DAYNBR NOT > WS-CHECKIN-DAYNBR
077500         MOVE "CHECK-OUT MUST FOLLOW CHECK-IN" TO WS-REJECT-REASON
077600         GO TO 4200-EXIT.
077700     COMPUTE WS-NIGHTS = WS-CHECKOUT-DAYNBR - WS-CHECKIN-DAYNBR.
077800     IF WS-NIGHTS > 30
077900         MOVE "STAY EXCEEDS 30 NIGHTS" TO WS-REJECT-REASON
078000         GO TO 4200-EXIT.
078100 4200-EXIT.
078200     EXIT.
078300*
078400 4300-CHECK-CAPACITY.
078500     MOVE SPACES TO WS-REJECT-REASON.
078600     IF CR-NUM-GUESTS < 1
078700         MOVE "PARTY SIZE MUST BE AT LEAST 1" TO WS-REJECT-REASON
078800         GO TO 4300-EXIT.
078900     IF CR-NUM-GUESTS > RMW-CAPACITY (RM-IDX)
079000         MOVE "PARTY SIZE EXCEEDS ROOM CAPACITY" TO
079100             WS-REJECT-REASON
079200         GO TO 4300-EXIT.
079300 4300-EXIT.
079400     EXIT.
079500*
079600 4400-CHECK-OVERLAP.
079700     MOVE SPACES TO WS-REJECT-REASON.
079800     MOVE "N" TO WS-OVERLAP-SW.
079900     IF WS-RESV-COUNT > 0
080000         PERFORM 4410-CHECK-ONE-RESV THRU 4410-EXIT
080100             VARYING RSV-IDX FROM 1 BY 1
080200             UNTIL RSV-IDX > WS-RESV-COUNT
080300                 OR WS-OVERLAP-FOUND.
080400     IF WS-OVERLAP-FOUND
080500         MOVE "ROOM NOT AVAILABLE FOR THOSE DATES" TO
080600             WS-REJECT-REASON.
080700 4400-EXIT.
080800     EXIT.
080900*
081000 4410-CHECK-ONE-RESV.
081100     IF RSW-ROOM-NUMBER (RSV-IDX) NOT = CR-ROOM-NUMBER
081200         GO TO 4410-EXIT.
081300     IF RSW-CANCELLED (RSV-IDX)
081400             OR RSW-EXPIRED (RSV-IDX)
081500             OR RSW-COMPLETED (RSV-IDX)
081600         GO TO 4410-EXIT.
081700     IF RSW-CHECKIN-DATE (RSV-IDX) < CR-CHECKOUT-DATE
081800             AND RSW-CHECKOUT-DATE (RSV-IDX) > CR-CHECKIN-DATE
081900         MOVE "Y" TO WS-OVERLAP-SW.
082000 4410-EXIT.
082100     EXIT.
082200*
082300 4500-COMPUTE-TOTAL-AMOUNT.
082400     COMPUTE WS-TOTAL-AMOUNT ROUNDED =
082500         WS-NIGHTS * RMW-PRICE-NIGHT (RM-IDX).
082600 4500-EXIT.
082700     EXIT.
082800*
082900 4600-ASSIGN-RSV-NUMBER.
083000     ADD 1 TO WS-RSV-SEQ.
083100     MOVE WS-RSV-SEQ TO WS-RSV-SEQ-EDIT.
083200     STRING "RES-" WS-RSV-SEQ-EDIT DELIMITED BY SIZE
083300         INTO WS-NEW-RSV-NUMBER.
083400 4600-EXIT.
083500     EXIT.
083600*
083700 4700-WRITE-NEW-RESV.
083800     IF WS-RESV-COUNT >= 3000
083900         MOVE "4700-WRITE-NEW-RESV" TO PARA-NAME
084000         MOVE "RESERVATION TABLE FULL" TO ABEND-REASON
084100         GO TO 1000-ABEND-RTN.
084200     ADD 1 TO WS-RESV-COUNT.
084300     SET RSV-IDX TO WS-RESV-COUNT.
084400     ADD 1 TO WS-NEXT-RESV-ID.
084500     MOVE WS-NEXT-RESV-ID   TO RSW-ID (RSV-IDX).
084600     MOVE WS-NEW-RSV-NUMBER TO RSW-NUMBER (RSV-IDX).
084700     MOVE CR-GUEST-DOC      TO RSW-GUEST-DOC (RSV-IDX).
084800     MOVE CR-ROOM-NUMBER    TO RSW-ROOM-NUMBER (RSV-IDX).
084900     MOVE CR-CHECKIN-DATE   TO RSW-CHECKIN-DATE (RSV-IDX).
085000     MOVE CR-CHECKOUT-DATE  TO RSW-CHECKOUT-DATE (RSV-IDX).
085100     MOVE CR-NUM-GUESTS     TO RSW-NUM-GUESTS (RSV-IDX).
085200     MOVE WS-NIGHTS         TO RSW-NIGHTS (RSV-IDX).
085300     MOVE WS-TOTAL-AMOUNT   TO RSW-TOTAL-AMOUNT (RSV-IDX).
085400     MOVE "PENDING   "      TO RSW-STATUS (RSV-IDX).
085500     MOVE SPACES            TO RSW-PAY-METHOD (RSV-IDX)
085600                                RSW-PAY-REFERENCE (RSV-IDX)
085700                                RSW-CANCEL-REASON (RSV-IDX).
085800     MOVE ZERO              TO RSW-CHECKIN-TS (RSV-IDX)
085900                                RSW-CHECKOUT-TS (RSV-IDX)
086000                                RSW-CANCELLED-TS (RSV-IDX).
086100     ADD 1 TO RESV-CREATED.
086200 4700-EXIT.
086300     EXIT.
086400*
086500*    =========================================================
086600*    CP - CONFIRM PAYMENT                             (RN-003)
086700*    =========================================================
086800 5000-PROCESS-CP.
086900     MOVE SPACES TO WS-REJECT-REASON.
087000     MOVE CP-RSV-NUMBER TO WS-SEARCH-RSV-NUMBER.
087100     PERFORM 5050-FIND-RESV THRU 5050-EXIT.
087200     IF ITEM-NOT-FOUND
087300         MOVE "RESERVATION NOT FOUND" TO WS-REJECT-REASON
087400         PERFORM 8000-WRITE-REJECT THRU 8000-EXIT
087500         GO TO 5000-EXIT.
087600     IF NOT RSW-PENDING (RSV-IDX)
087620         IF RSW-EXPIRED (RSV-IDX)
087640             MOVE "RESERVATION EXPIRED" TO WS-REJECT-REASON
087660         ELSE
087680             MOVE "RESERVATION CANNOT BE CONFIRMED" TO
087700                 WS-REJECT-REASON
087900         PERFORM 8000-WRITE-REJECT THRU 8000-EXIT
088000         GO TO 5000-EXIT.
088100     IF CP-METHOD NOT = "CASH      "
088200             AND CP-METHOD NOT = "CARD      "
088300             AND CP-METHOD NOT = "TRANSFER  "
088400         MOVE "INVALID PAYMENT METHOD" TO WS-REJECT-REASON
088500         PERFORM 8000-WRITE-REJECT THRU 8000-EXIT
088600         GO TO 5000-EXIT.
088700     IF (CP-METHOD = "CARD      " OR CP-METHOD = "TRANSFER  ")
088800             AND CP-REFERENCE = SPACES
088900         MOVE "PAYMENT REQUIRES A REFERENCE NUMBER" TO
089000             WS-REJECT-REASON
089100         PERFORM 8000-WRITE-REJECT THRU 8000-EXIT
089200         GO TO 5000-EXIT.
089300     IF CP-AMOUNT NOT = RSW-TOTAL-AMOUNT (RSV-IDX)
089400         MOVE "PAYMENT AMOUNT DOES NOT MATCH" TO WS-REJECT-REASON
089500         PERFORM 8000-WRITE-REJECT THRU 8000-EXIT
089600         GO TO 5000-EXIT.
089700     MOVE "CONFIRMED " TO RSW-STATUS (RSV-IDX).
089800     MOVE CP-METHOD    TO RSW-PAY-METHOD (RSV-IDX).
089900     MOVE CP-REFERENCE TO RSW-PAY-REFERENCE (RSV-IDX).
090000     ADD 1 TO PAYMENTS-CONFIRMED.
090100 5000-EXIT.
090200     EXIT.
090300*
090400 5050-FIND-RESV.
090500     MOVE "N" TO WS-FOUND-SW.
090600     IF WS-RESV-COUNT > 0
090700         SET RSV-IDX TO 1
090800         SEARCH WS-RESV-ROW
090900             AT END
091000                 MOVE "N" TO WS-FOUND-SW
091100             WHEN RSW-NUMBER (RSV-IDX) = WS-SEARCH-RSV-NUMBER
091200                 MOVE "Y" TO WS-FOUND-SW
091300         END-SEARCH.
091400 5050-EXIT.
091500     EXIT.
091600*
091700*    =========================================================
091800*    CI - CHECK-IN                                    (RN-009)
091900*    =========================================================
092000 6000-PROCESS-CI.
092100     MOVE SPACES TO WS-REJECT-REASON.
092200     MOVE KO-RSV-NUMBER TO WS-SEARCH-RSV-NUMBER.
092300     PERFORM 5050-FIND-RESV THRU 5050-EXIT.
092400     IF ITEM-NOT-FOUND
092500         MOVE "RESERVATION NOT FOUND" TO WS-REJECT-REASON
092600         PERFORM 8000-WRITE-REJECT THRU 8000-EXIT
092700         GO TO 6000-EXIT.
092800     IF NOT RSW-CONFIRMED (RSV-IDX)
092900         MOVE "RESERVATION IS NOT CONFIRMED" TO WS-REJECT-REASON
093000         PERFORM 8000-WRITE-REJECT THRU 8000-EXIT
093100         GO TO 6000-EXIT.
093200     MOVE "ACTIVE    " TO RSW-STATUS (RSV-IDX).
093300     MOVE WS-BUSINESS-DATE TO WS-RUN-TS-DATE.
093400     ACCEPT WS-RUN-TS-TIME FROM TIME.
093500     MOVE WS-RUN-TIMESTAMP TO RSW-CHECKIN-TS (RSV-IDX).
093600     ADD 1 TO CHECKINS.
093700 6000-EXIT.
093800     EXIT.
093900*
094000*    =========================================================
094100*    CO - CHECK-OUT                                   (RN-009)
094200*    =========================================================
094300 6100-PROCESS-CO.
094400     MOVE SPACES TO WS-REJECT-REASON.
094500     MOVE KO-RSV-NUMBER TO WS-SEARCH-RSV-NUMBER.
094600     PERFORM 5050-FIND-RESV THRU 5050-EXIT.
094700     IF ITEM-NOT-FOUND
094800         MOVE "RESERVATION NOT FOUND" TO WS-REJECT-REASON
094900         PERFORM 8000-WRITE-REJECT THRU 8000-EXIT
095000         GO TO 6100-EXIT.
095100     IF NOT RSW-ACTIVE (RSV-IDX)
095200         MOVE "RESERVATION IS NOT ACTIVE" TO WS-REJECT-REASON
095300         PERFORM 8000-WRITE-REJECT THRU 8000-EXIT
095400         GO TO 6100-EXIT.
095500     MOVE "COMPLETED " TO RSW-STATUS (RSV-IDX).
095600     MOVE WS-BUSINESS-DATE TO WS-RUN-TS-DATE.
095700     ACCEPT WS-RUN-TS-TIME FROM TIME.
095800     MOVE WS-RUN-TIMESTAMP TO RSW-CHECKOUT-TS (RSV-IDX).
095900     ADD 1 TO CHECKOUTS.
096000 6100-EXIT.
096100     EXIT.
096200*
096300*    =========================================================
096400*    CX - CANCEL RESERVATION                          (RN-001)
096500*    =========================================================
096600 6200-PROCESS-CX.
096700     MOVE SPACES TO WS-REJECT-REASON.
096800     MOVE CX-RSV-NUMBER TO WS-SEARCH-RSV-NUMBER.
096900     PERFORM 5050-FIND-RESV THRU 5050-EXIT.
097000     IF ITEM-NOT-FOUND
097100         MOVE "RESERVATION NOT FOUND" TO WS-REJECT-REASON
097200         PERFORM 8000-WRITE-REJECT THRU 8000-EXIT
097300         GO TO 6200-EXIT.
097400     IF NOT (RSW-PENDING (RSV-IDX) OR RSW-CONFIRMED (RSV-IDX)
097500             OR RSW-ACTIVE (RSV-IDX))
097600         MOVE "RESERVATION CANNOT BE CANCELLED" TO
097700             WS-REJECT-REASON
097800         PERFORM 8000-WRITE-REJECT THRU 8000-EXIT
097900         GO TO 6200-EXIT.
098000     IF CX-REASON = SPACES
098100         MOVE "CANCELLATION REASON IS REQUIRED" TO
098200             WS-REJECT-REASON
098300         PERFORM 8000-WRITE-REJECT THRU 8000-EXIT
098400         GO TO 6200-EXIT.
098500     IF RSW-ACTIVE (RSV-IDX)
098600         MOVE "Y" TO CR-ACTIVE-SW
098700     ELSE
098800         MOVE "N" TO CR-ACTIVE-SW.
098900     MOVE RSW-CHECKIN-DATE (RSV-IDX) TO WDC-INPUT-DATE.
099000     PERFORM 0050-CALC-DAY-NUMBER THRU 0050-EXIT.
099100     COMPUTE CR-DAYS-UNTIL-CI =
099200         WDC-DAY-NUMBER - WS-BUSDATE-DAYNBR.
099300     MOVE RSW-TOTAL-AMOUNT (RSV-IDX) TO CR-TOTAL-AMOUNT.
099400     MOVE ZERO TO CALC-RETURN-CD.
099500     CALL "RFDCALC" USING CALC-REFUND-REC, CALC-RETURN-CD.
099600     IF CALC-RETURN-CD NOT = ZERO
099700         MOVE "6200-PROCESS-CX" TO PARA-NAME
099800         MOVE "RFDCALC RETURNED A NON-ZERO CODE" TO ABEND-REASON
099900         GO TO 1000-ABEND-RTN.
100000     MOVE "CANCELLED " TO RSW-STATUS (RSV-IDX).
100100     MOVE WS-BUSINESS-DATE TO WS-RUN-TS-DATE.
100200     ACCEPT WS-RUN-TS-TIME FROM TIME.
100300     MOVE WS-RUN-TIMESTAMP TO RSW-CANCELLED-TS (RSV-IDX).
100400     MOVE CX-REASON TO RSW-CANCEL-REASON (RSV-IDX).
100500     MOVE RSW-NUMBER (RSV-IDX) TO CN-RSV-NUMBER.
100600     MOVE WS-BUSINESS-DATE     TO CN-DATE.
100700     MOVE CR-TOTAL-AMOUNT      TO CN-TOTAL-AMOUNT.
100800     MOVE CR-REFUND-PCT        TO CN-REFUND-PCT.
100900     MOVE CR-REFUND-AMOUNT     TO CN-REFUND-AMOUNT.
101000     MOVE CR-PENALTY-AMOUNT    TO CN-PENALTY-AMOUNT.
101100     WRITE CANCEL-RESULT-REC.
101200     ADD 1 TO CANCELS.
101300 6200-EXIT.
101400     EXIT.
101500*
101600*    =========================================================
101700*    EX - EXPIRE UNPAID RESERVATION                   (RN-009)
101800*    =========================================================
101900 6300-PROCESS-EX.
102000     MOVE SPACES TO WS-REJECT-REASON.
102100     MOVE KO-RSV-NUMBER TO WS-SEARCH-RSV-NUMBER.
102200     PERFORM 5050-FIND-RESV THRU 5050-EXIT.
102300     IF ITEM-NOT-FOUND
102400         MOVE "RESERVATION NOT FOUND" TO WS-REJECT-REASON
102500         PERFORM 8000-WRITE-REJECT THRU 8000-EXIT
102600         GO TO 6300-EXIT.
102700     IF NOT RSW-PENDING (RSV-IDX)
102800         MOVE "ONLY PENDING RESERVATIONS MAY EXPIRE" TO
102900             WS-REJECT-REASON
103000         PERFORM 8000-WRITE-REJECT THRU 8000-EXIT
103100         GO TO 6300-EXIT.
103200     MOVE "EXPIRED   " TO RSW-STATUS (RSV-IDX).
103300     ADD 1 TO EXPIRES.
103400 6300-EXIT.
103500     EXIT.
103600*
103700*    =========================================================
103800*    REJECT LOGGING
103900*    =========================================================
104000 8000-WRITE-REJECT.
104100     MOVE TR-CODE          TO REJ-CODE.
104200     MOVE TR-KEY            TO REJ-KEY.
104300     MOVE WS-REJECT-REASON TO REJ-REASON.
104400     WRITE REJECT-OUT-REC FROM WS-REJECT-LINE.
104500     ADD 1 TO TOTAL-REJECTED.
104600 8000-EXIT.
104700     EXIT.
104800*
104900*    =========================================================
105000*    END OF RUN - REWRITE THE THREE MASTERS AND CLOSE UP
105100*    =========================================================
105200 0900-CLEANUP.
105300     PERFORM 9100-WRITE-ONE-ROOM THRU 9100-EXIT
105400         VARYING RM-IDX FROM 1 BY 1
105500         UNTIL RM-IDX > WS-ROOM-COUNT.
105600     PERFORM 9200-WRITE-ONE-GUEST THRU 9200-EXIT
105700         VARYING GST-IDX FROM 1 BY 1
105800         UNTIL GST-IDX > WS-GUEST-COUNT.
105900     PERFORM 9300-WRITE-ONE-RESV THRU 9300-EXIT
106000         VARYING RSV-IDX FROM 1 BY 1
106100         UNTIL RSV-IDX > WS-RESV-COUNT.
106200     DISPLAY "RESVUPDT - RECORDS READ    = " RECORDS-READ.
106300     DISPLAY "RESVUPDT - ROOMS ADDED     = " ROOMS-ADDED.
106400     DISPLAY "RESVUPDT - GUESTS ADDED    = " GUESTS-ADDED.
106500     DISPLAY "RESVUPDT - GUESTS UPDATED  = " GUESTS-UPDATED.
106600     DISPLAY "RESVUPDT - RESV CREATED    = " RESV-CREATED.
106700     DISPLAY "RESVUPDT - PAYMENTS CONF.  = " PAYMENTS-CONFIRMED.
106800     DISPLAY "RESVUPDT - CHECK-INS       = " CHECKINS.
106900     DISPLAY "RESVUPDT - CHECK-OUTS      = " CHECKOUTS.
107000     DISPLAY "RESVUPDT - CANCELLATIONS   = " CANCELS.
107100     DISPLAY "RESVUPDT - EXPIRATIONS     = " EXPIRES.
107200     DISPLAY "RESVUPDT - TOTAL REJECTED  = " TOTAL-REJECTED.
107300     PERFORM 9900-CLOSE-FILES THRU 9900-EXIT.
107400 0900-EXIT.
107500     EXIT.
107600*
107700 9100-WRITE-ONE-ROOM.
107800     WRITE ROOM-MASTER-OUT-REC FROM WS-ROOM-ROW (RM-IDX).
107900 9100-EXIT.
108000     EXIT.
108100*
108200 9200-WRITE-ONE-GUEST.
108300     WRITE GUEST-MASTER-OUT-REC FROM WS-GUEST-ROW (GST-IDX).
108400 9200-EXIT.
108500     EXIT.
108600*
108700 9300-WRITE-ONE-RESV.
108800     WRITE RESV-MASTER-OUT-REC FROM WS-RESV-ROW (RSV-IDX).
108900 9300-EXIT.
109000     EXIT.
109100*
109200 9900-CLOSE-FILES.
109300     CLOSE TRANS-IN
109400           ROOMS-IN
109500           ROOMS-OUT
109600           GUESTS-IN
109700           GUESTS-OUT
109800           RESV-IN
109900           RESV-OUT
110000           CANCEL-OUT
110100           REJECT-OUT
110200           SYSOUT.
110300 9900-EXIT.
110400     EXIT.
110500*
110600*    =========================================================
110700*    FATAL ERROR ROUTINE - LOGS AN ABENDREC TO SYSOUT AND
110800*    FORCES A HARD ZERO-DIVIDE SO THE JOB SHOWS AS FAILED
110900*    =========================================================
111000 1000-ABEND-RTN.
111100     MOVE ZERO TO EXPECTED-VAL.
111200     MOVE ZERO TO ACTUAL-VAL.
111300     WRITE SYSOUT-REC FROM ABEND-REC.
111400     PERFORM 9900-CLOSE-FILES THRU 9900-EXIT.
111500     DISPLAY "RESVUPDT - ABNORMAL END - " ABEND-REASON.
111600     DIVIDE ZERO-VAL INTO ONE-VAL.
111700 1000-EXIT.
111800     EXIT.
