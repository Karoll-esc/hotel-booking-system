000100*****************************************************************
000200* ABENDREC  -  SHOP STANDARD ABEND / DIAGNOSTIC RECORD
000300* WRITTEN TO SYSOUT BY THE 1000-ABEND-RTN OF ANY RESERVATION
000400* JOB WHEN AN OUT-OF-BALANCE OR UNRECOVERABLE CONDITION IS HIT.
000500*****************************************************************
000600 01  ABEND-REC.
000700     05  PARA-NAME              PIC X(20).
000800     05  ABEND-REASON           PIC X(40).
000900     05  EXPECTED-VAL           PIC 9(09).
001000     05  ACTUAL-VAL             PIC 9(09).
001100     05  FILLER                 PIC X(10).
