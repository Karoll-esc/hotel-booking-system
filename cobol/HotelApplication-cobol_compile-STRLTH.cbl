000100*****************************************************************
000200* STRLTH    -  TRIMMED-LENGTH UTILITY SUBPROGRAM
000300* RETURNS THE LENGTH OF TEXT1 WITH TRAILING SPACES REMOVED.
000400* CALLED BY RESVUPDT'S FIELD-EDIT PARAGRAPHS (GUEST NAME,
000500* DOCUMENT AND PHONE LENGTH CHECKS, RN-007) EXACTLY AS THE
000600* HEALTH-RECORDS SIDE OF THE SHOP USED IT FOR COMMENT-LENGTH
000700* CHECKS.  RETURN-LTH IS ACCUMULATED BY ADD, NOT MOVE, SO
000800* CALLERS MUST ZERO IT BEFORE EACH CALL.
000900*
001000* 010188 JS   ORIGINAL VERSION, GENERIC TEXT-TRIM UTILITY
001100* 091498 AK   ADOPTED BY THE RESERVATIONS SYSTEM FOR GUEST FIELD
001200*             EDITS, TICKET 6203 - NO LOGIC CHANGE, HEADER ONLY
001300* 011999 AK   Y2K REVIEW - NO DATE FIELDS IN THIS PROGRAM, NO
001400*             CHANGE REQUIRED.  SEE MEMO 99-014
001500* 030599 AK   REPLACED FUNCTION REVERSE WITH A BACKWARD TABLE
001600*             SCAN - THIS COMPILER'S RUN-TIME LIBRARY FOR THAT
001700*             INTRINSIC WAS FLAGGED UNSUPPORTED BY VENDOR PTF
001800*             9902, TICKET 7031
001850* 042703 DM   NO CHANGE - RECOMPILED UNDER THE NEW SYSGEN, THIS
001860*             COPY REPLACES THE ONE SHIPPED WITH RESVUPDT PHASE
001870*             2, TICKET 8115
001880* 031403 DM   W-SCAN-IDX/W-SCAN-IDX-BYTES AND W-WORK-SWITCH WERE
001885*             GROUPED UNDER 01 MISC-FIELDS - CHANGED TO STANDALONE
001890*             77-LEVELS TO MATCH THE SHOP'S OWN HABIT, TICKET 8250
001900*****************************************************************
002000 IDENTIFICATION DIVISION.
002100 PROGRAM-ID.    STRLTH.
002200 AUTHOR.        JON SAYLES.
002300 INSTALLATION.  RESERVATIONS DATA CENTER.
002400 DATE-WRITTEN.  01/01/1988.
002500 DATE-COMPILED.
002600 SECURITY.      COMPANY CONFIDENTIAL - RESERVATIONS DEPT USE ONLY.
002700*
002800 ENVIRONMENT DIVISION.
002900 CONFIGURATION SECTION.
003000 SOURCE-COMPUTER. IBM-390.
003100 OBJECT-COMPUTER. IBM-390.
003200 SPECIAL-NAMES.
003300     C01 IS TOP-OF-FORM.
003400 INPUT-OUTPUT SECTION.
003500*
003600 DATA DIVISION.
003700 FILE SECTION.
003800*
003900 WORKING-STORAGE SECTION.
004000 77  W-SCAN-IDX                 PIC S9(04) COMP.
004100 77  W-SCAN-IDX-BYTES REDEFINES W-SCAN-IDX
004200                                PIC X(02).
004300 77  W-WORK-SWITCH              PIC X(01).
004400     88  W-CHAR-FOUND           VALUE "Y".
004500     88  W-CHAR-NOT-FOUND       VALUE "N".
004800*
004900 LINKAGE SECTION.
005000 01  TEXT1                      PIC X(255).
005100 01  TEXT1-TABLE REDEFINES TEXT1.
005200     05  TEXT1-CHAR OCCURS 255 TIMES
005300                                PIC X(01).
005400 01  RETURN-LTH                 PIC S9(04).
005500 01  RETURN-LTH-BYTES REDEFINES RETURN-LTH
005600                                PIC X(02).
005700*
005800 PROCEDURE DIVISION USING TEXT1, RETURN-LTH.
005900*
006000 0000-MAINLINE.
006100     MOVE "N" TO W-WORK-SWITCH.
006200     MOVE 255 TO W-SCAN-IDX.
006300     PERFORM 0100-BACKSCAN-ONE-CHAR THRU 0100-EXIT
006400         UNTIL W-SCAN-IDX = 0
006500             OR TEXT1-CHAR (W-SCAN-IDX) NOT = SPACE.
006600     ADD W-SCAN-IDX TO RETURN-LTH.
006700     GOBACK.
006800*
006900 0100-BACKSCAN-ONE-CHAR.
007000     SUBTRACT 1 FROM W-SCAN-IDX.
007100 0100-EXIT.
007200     EXIT.
