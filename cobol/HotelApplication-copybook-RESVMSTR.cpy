000100*****************************************************************
000200* RESVMSTR  -  RESERVATION MASTER RECORD  (LINE SEQ, KEY RS-NBR)
000300* 021696 JWS  ORIGINAL LAYOUT FOR THE RESERVATION-MASTER JOB RUN
000400* 052897 MM   ADDED RS-CHECKIN-TS / RS-CHECKOUT-TS FOR THE FRONT
000500*             DESK'S ACTUAL-ARRIVAL TRACKING REQUEST
000600* 091498 AK   ADDED RS-CANCELLED-TS/RS-CANCEL-REASON, TICKET 6203
000700*****************************************************************
000800 01  RESV-MASTER-REC.
000900     05  RS-ID                  PIC 9(06).
001000     05  RS-NUMBER              PIC X(12).
001100     05  RS-GUEST-DOC           PIC X(20).
001200     05  RS-ROOM-NUMBER         PIC X(10).
001300     05  RS-CHECKIN-DATE        PIC 9(08).
001400     05  RS-CHECKOUT-DATE       PIC 9(08).
001500     05  RS-NUM-GUESTS          PIC 9(02).
001600     05  RS-NIGHTS              PIC 9(03).
001700     05  RS-TOTAL-AMOUNT        PIC 9(08)V99.
001800     05  RS-STATUS              PIC X(10).
001900         88  RS-PENDING         VALUE "PENDING   ".
002000         88  RS-CONFIRMED       VALUE "CONFIRMED ".
002100         88  RS-ACTIVE          VALUE "ACTIVE    ".
002200         88  RS-COMPLETED       VALUE "COMPLETED ".
002300         88  RS-CANCELLED       VALUE "CANCELLED ".
002400         88  RS-EXPIRED         VALUE "EXPIRED   ".
002500         88  RS-BLOCKS-OVERLAP  VALUES ARE "PENDING   ",
002600                                         "CONFIRMED ",
002700                                         "ACTIVE    ".
002800     05  RS-PAY-METHOD          PIC X(10).
002900         88  RS-PAY-CASH        VALUE "CASH      ".
003000         88  RS-PAY-CARD        VALUE "CARD      ".
003100         88  RS-PAY-TRANSFER    VALUE "TRANSFER  ".
003200     05  RS-PAY-REFERENCE       PIC X(20).
003300     05  RS-CHECKIN-TS          PIC 9(14).
003400     05  RS-CHECKOUT-TS         PIC 9(14).
003500     05  RS-CANCELLED-TS        PIC 9(14).
003600     05  RS-CANCEL-REASON       PIC X(50).
003700     05  FILLER                 PIC X(02).
