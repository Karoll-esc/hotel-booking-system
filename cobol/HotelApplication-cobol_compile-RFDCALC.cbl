000100*****************************************************************
000200* RFDCALC   -  CANCELLATION REFUND / PENALTY CALCULATOR
000300* CALLED ONCE PER 'CX' CANCEL TRANSACTION BY RESVUPDT'S
000400* 6200-PROCESS-CX.  IMPLEMENTS THE REFUND TIER SCHEDULE (RN-001):
000500* AN ACTIVE (ALREADY CHECKED-IN) STAY REFUNDS NOTHING; OTHERWISE
000600* THE TIER IS KEYED OFF DAYS REMAINING UNTIL CHECK-IN.
000700*
000800* 091498 AK   ORIGINAL VERSION, TICKET 6203 - PULLED THE TIER
000900*             SCHEDULE OUT OF 6200-PROCESS-CX INTO ITS OWN CALL
001000*             SO THE FRONT DESK COULD GET THE SCHEDULE CHANGED
001100*             WITHOUT A RECOMPILE OF THE MAIN UPDATE STEP
001200* 011999 AK   Y2K REVIEW - CR-DAYS-UNTIL-CI IS SUPPLIED BY THE
001300*             CALLER'S DAY-NUMBER ARITHMETIC, NO 2-DIGIT YEAR
001400*             FIELDS IN THIS PROGRAM.  SEE MEMO 99-014
001420* 081502 AK   FRONT DESK ASKED FOR A THIRD TIER BREAK AT THE
001440*             7-DAY MARK - REVIEWED, SCHEDULE ALREADY MATCHES
001460*             THE REQUEST, TICKET 7644 CLOSED NO CHANGE
001470* 031403 DM   TEMP-REFUND-AMT AND W-TIER-SWITCH WERE GROUPED UNDER
001480*             01 MISC-FIELDS - CHANGED TO STANDALONE 77-LEVELS TO
001490*             MATCH THE REST OF THE SHOP'S PROGRAMS, TICKET 8250
001500*****************************************************************
001600 IDENTIFICATION DIVISION.
001700 PROGRAM-ID.    RFDCALC.
001800 AUTHOR.        A KOWALCZYK.
001900 INSTALLATION.  RESERVATIONS DATA CENTER.
002000 DATE-WRITTEN.  09/14/1998.
002100 DATE-COMPILED.
002200 SECURITY.      COMPANY CONFIDENTIAL - RESERVATIONS DEPT USE ONLY.
002300*
002400 ENVIRONMENT DIVISION.
002500 CONFIGURATION SECTION.
002600 SOURCE-COMPUTER. IBM-390.
002700 OBJECT-COMPUTER. IBM-390.
002800 SPECIAL-NAMES.
002900     C01 IS TOP-OF-FORM.
003000 INPUT-OUTPUT SECTION.
003100*
003200 DATA DIVISION.
003300 FILE SECTION.
003400*
003500 WORKING-STORAGE SECTION.
003600 77  TEMP-REFUND-AMT            PIC S9(07)V99 COMP-3.
003650 77  W-TIER-SWITCH              PIC X(01).
003700     88  W-TIER-FULL            VALUE "F".
003750     88  W-TIER-HALF            VALUE "H".
003800     88  W-TIER-NONE            VALUE "N".
004300*
004400 01  W-REFUND-PCT-TABLE-CONST.
004500     05  FILLER                 PIC 9(03) VALUE 100.
004600     05  FILLER                 PIC 9(03) VALUE 050.
004700     05  FILLER                 PIC 9(03) VALUE 000.
004800 01  W-REFUND-PCT-TABLE REDEFINES W-REFUND-PCT-TABLE-CONST.
004900     05  W-REFUND-PCT-ENTRY OCCURS 3 TIMES
005000                                PIC 9(03).
005100*
005200 LINKAGE SECTION.
005300 01  CALC-REFUND-REC.
005400     05  CR-ACTIVE-SW           PIC X(01).
005500         88  CR-IS-ACTIVE       VALUE "Y".
005600     05  CR-ACTIVE-SW-ALT REDEFINES CR-ACTIVE-SW
005700                                PIC 9(01).
005800     05  CR-DAYS-UNTIL-CI       PIC S9(05) COMP.
005850     05  CR-DAYS-UNTIL-CI-ALT REDEFINES CR-DAYS-UNTIL-CI
005870                                PIC X(02).
005900     05  CR-TOTAL-AMOUNT        PIC 9(08)V99 COMP-3.
006000     05  CR-REFUND-AMOUNT       PIC 9(08)V99 COMP-3.
006100     05  CR-PENALTY-AMOUNT      PIC 9(08)V99 COMP-3.
006200     05  CR-REFUND-PCT          PIC 9(03) COMP-3.
006300*
006400 01  RETURN-CD                  PIC 9(04) COMP.
006500*
006600 PROCEDURE DIVISION USING CALC-REFUND-REC, RETURN-CD.
006700*
006800 0000-MAINLINE.
006900     IF CR-IS-ACTIVE
007000         MOVE 000 TO CR-REFUND-PCT
007100     ELSE
007200         PERFORM 0100-DETERMINE-TIER THRU 0100-EXIT.
007300     PERFORM 0200-APPLY-TIER-PCT THRU 0200-EXIT.
007400     MOVE ZERO TO RETURN-CD.
007500     GOBACK.
007600*
007700 0100-DETERMINE-TIER.
007800     IF CR-DAYS-UNTIL-CI >= 7
007900         SET W-TIER-FULL TO TRUE
008000     ELSE
008100         IF CR-DAYS-UNTIL-CI >= 2
008200             SET W-TIER-HALF TO TRUE
008300         ELSE
008400             SET W-TIER-NONE TO TRUE.
008500     EVALUATE TRUE
008600         WHEN W-TIER-FULL
008700             MOVE W-REFUND-PCT-ENTRY (1) TO CR-REFUND-PCT
008800         WHEN W-TIER-HALF
008900             MOVE W-REFUND-PCT-ENTRY (2) TO CR-REFUND-PCT
009000         WHEN W-TIER-NONE
009100             MOVE W-REFUND-PCT-ENTRY (3) TO CR-REFUND-PCT
009200     END-EVALUATE.
009300 0100-EXIT.
009400     EXIT.
009500*
009600 0200-APPLY-TIER-PCT.
009700     COMPUTE TEMP-REFUND-AMT ROUNDED =
010100         CR-TOTAL-AMOUNT * CR-REFUND-PCT / 100.
010200     MOVE TEMP-REFUND-AMT TO CR-REFUND-AMOUNT.
010300     SUBTRACT CR-REFUND-AMOUNT FROM CR-TOTAL-AMOUNT
010400         GIVING CR-PENALTY-AMOUNT.
010500 0200-EXIT.
010600     EXIT.
